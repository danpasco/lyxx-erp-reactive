000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRSCTA.
000300 AUTHOR. H. GUZMAN.
000400 INSTALLATION. DEPTO SISTEMAS - CONTADURIA GENERAL.
000500 DATE-WRITTEN. 30/03/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONTADURIA GENERAL.
000800****************************************************************
000900*                                                              *
001000*    PGMRSCTA  -  RUTINA DE RESOLUCION DE CUENTA CONTABLE      *
001100*                                                              *
001200*    SUBPROGRAMA LLAMADO DESDE PGMB1CGL (ALTA DE DOCUMENTO).   *
001300*    RECIBE LA REFERENCIA DE CUENTA TAL COMO LA TIPEO EL       *
001400*    USUARIO Y DEVUELVE EL ACCOUNT-ID INTERNO.                 *
001500*                                                              *
001600*    LA REFERENCIA PUEDE VENIR DE DOS FORMAS -                 *
001700*      A) CODIGO CORTO LIBRE           (SIN PUNTOS)            *
001800*      B) NUMERO FORMATEADO  TT.GG.AAAA  (TIPO.GRUPO.CUENTA)   *
001900*                                                              *
002000*    SE RECHAZA LA CUENTA SI NO EXISTE, SI ESTA INACTIVA O SI  *
002100*    ES UNA CUENTA CONTROLANTE (CON AUXILIAR) - ESAS CUENTAS   *
002200*    NUNCA SON DESTINO DIRECTO DE UNA LINEA DE ASIENTO.        *
002300*                                                              *
002400****************************************************************
002500*                   H I S T O R I A L   D E   C A M B I O S    *
002600****************************************************************
002700* 30/03/1993 HGZ SOLIC.CONT-0266  VERSION INICIAL - SOLO       *
002800*            RESOLUCION POR CODIGO CORTO                      *
002900* 19/02/1994 HGZ SOLIC.CONT-0288  SE AGREGA RESOLUCION POR     *
003000*            NUMERO FORMATEADO TT.GG.AAAA                     *
003100* 08/11/1994 RDM SOLIC.CONT-0319  RECHAZO DE CUENTA CONTROLANTE*
003200*            COMO DESTINO DIRECTO DE LINEA                    *
003300* 02/02/1999 CBA SOLIC.Y2K-0058   REVISION Y2K - SIN CAMPOS DE *
003400*            FECHA EN ESTA RUTINA, SIN CAMBIOS                *
003500* 23/05/2001 CBA SOLIC.CONT-0455  RECHAZO TAMBIEN DE CUENTA    *
003600*            INACTIVA COMO DESTINO                            *
003700* 09/10/2006 LTO SOLIC.CONT-0588  MENSAJE DE TRAZA CON NOMBRE  *
003800*            CORTO DE CUENTA PARA FACILITAR EL DIAGNOSTICO     *
003900* 17/04/2009 LTO SOLIC.CONT-0612  SE AGREGA DESPACHO EXPLICITO *
004000*            DE REFERENCIA DE 4 PARTES TT.GG.AAAA.SS (CUENTA   *
004100*            AUXILIAR) - ANTES EL UNSTRING DE 3 CAMPOS COLABA  *
004200*            EL 4o SEGMENTO EN SILENCIO Y LA TRATABA MAL COMO  *
004300*            NUMERO DE 3 PARTES. NO HAY TODAVIA TABLA DE       *
004400*            SUBCUENTAS EN ESTA CORRIDA - SE RECHAZA LA CUENTA *
004500*            CONTROLANTE EXPLICITAMENTE, NO POR ACCIDENTE.     *
004600*            SE APROVECHA CLASE-REF-CUENTA PARA VALIDAR DE     *
004700*            ENTRADA QUE LA REFERENCIA NO TRAIGA BASURA.       *
004800****************************************************************
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300*    CLASE-REF-CUENTA SE USA EN 1000-DESPACHAR-I PARA RECHAZAR
005400*    DE ENTRADA UNA REFERENCIA CON CARACTERES QUE NO SEAN LOS
005500*    PERMITIDOS EN CODIGO CORTO O NUMERO FORMATEADO (INCLUYE
005600*    SPACE PORQUE LKR-ACCOUNT-REF VIENE CON BLANCOS DE RELLENO).
005700     CLASS CLASE-REF-CUENTA IS '0' THRU '9' 'A' THRU 'Z' '.'
005800                                   '-' SPACE.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400
006500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006600
006700 77  WS-CANT-PUNTOS           PIC 9(02) COMP VALUE ZEROS.
006800 77  WS-SUBI-CTA              PIC 9(04) COMP VALUE ZEROS.
006900 77  WS-SUBI-GRP              PIC 9(04) COMP VALUE ZEROS.
007000 77  WS-ID-GRUPO-HALLADO      PIC 9(09) COMP VALUE ZEROS.
007100 77  WS-GRUPO-OK              PIC X     VALUE 'N'.
007200     88  WS-GRUPO-ENCONTRADO            VALUE 'S'.
007300     88  WS-GRUPO-NO-ENCONTRADO          VALUE 'N'.
007400
007500*----- PARTES DE LA REFERENCIA TT.GG.AAAA[.SS] (CON REDEFINES ---
007600*      PARA VALIDAR QUE SEAN NUMERICAS ANTES DE CONFIAR EN ELLAS)
007700*      SS = NUMERO DE SUBCUENTA (AUXILIAR) - SOLO SE LLENA       *
007800*      CUANDO LA REFERENCIA TRAE 4 PARTES (VER 2500-RESOLVER-    *
007900*      SUBSIDIARIA-I) - SOLIC.CONT-0612                          *
008000 01  WS-REF-PARTES.
008100     03  WS-REF-TT            PIC X(02)  VALUE SPACES.
008200     03  WS-REF-GG            PIC X(02)  VALUE SPACES.
008300     03  WS-REF-AAAA          PIC X(04)  VALUE SPACES.
008400     03  WS-REF-SS            PIC X(02)  VALUE SPACES.
008500     03  FILLER               PIC X(02)  VALUE SPACES.
008600 01  WS-REF-PARTES-NUM REDEFINES WS-REF-PARTES.
008700     03  WS-REF-TT-N          PIC 9(02).
008800     03  WS-REF-GG-N          PIC 9(02).
008900     03  WS-REF-AAAA-N        PIC 9(04).
009000     03  WS-REF-SS-N          PIC 9(02).
009100     03  FILLER               PIC X(02).
009200
009300*----- AREA DE MENSAJE DE TRAZA (CON REDEFINES A NOMBRE CORTO) --
009400 01  WS-AREA-MENSAJE.
009500     03  WS-MSG-CTA-NOMBRE    PIC X(200) VALUE SPACES.
009600     03  FILLER               PIC X(04)  VALUE SPACES.
009700 01  WS-AREA-MENSAJE-R REDEFINES WS-AREA-MENSAJE.
009800     03  WS-MSG-CTA-CORTO     PIC X(40).
009900     03  FILLER               PIC X(164).
010000
010100 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010200
010300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010400 LINKAGE SECTION.
010500*===============*
010600
010700 01  LK-PEDIDO-RESOLVER.
010800     03  LKR-ACCOUNT-REF      PIC X(20).
010900     03  LKR-ACCOUNT-ID       PIC 9(09).
011000     03  LKR-ACCOUNT-ID-R REDEFINES LKR-ACCOUNT-ID
011100                             PIC X(09).
011200     03  LKR-ENCONTRADA       PIC X(01).
011300         88  LKR-CUENTA-OK                VALUE 'S'.
011400         88  LKR-CUENTA-NO-EXISTE          VALUE 'N'.
011500     03  LKR-TABLA-CTA.
011600         05  LKR-CTA-CANT     PIC 9(04) COMP.
011700         05  LKR-CTA-ENTRY OCCURS 1 TO 5000 TIMES
011800                             DEPENDING ON LKR-CTA-CANT
011900                             ASCENDING KEY IS CTA-ACCOUNT-ID
012000                             INDEXED BY IDX-LKC.
012100             COPY CPGLACCT REPLACING ==05== BY ==07==.
012200     03  LKR-TABLA-GRP.
012300         05  LKR-GRP-CANT     PIC 9(04) COMP.
012400         05  LKR-GRP-ENTRY OCCURS 1 TO 500 TIMES
012500                             DEPENDING ON LKR-GRP-CANT
012600                             INDEXED BY IDX-LKG.
012700             COPY CPACCTGP REPLACING ==05== BY ==07==.
012800
012900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000 PROCEDURE DIVISION USING LK-PEDIDO-RESOLVER.
013100
013200 MAIN-PROGRAM-I.
013300
013400     SET LKR-CUENTA-NO-EXISTE TO TRUE
013500     MOVE ZEROS  TO LKR-ACCOUNT-ID
013600
013700     IF LKR-ACCOUNT-REF NOT EQUAL SPACES
013800        PERFORM 1000-DESPACHAR-I THRU 1000-DESPACHAR-F
013900     END-IF.
014000
014100 MAIN-PROGRAM-F. GOBACK.
014200
014300*-----------------------------------------------------------------
014400*    17/04/2009 LTO - DESPACHO POR CANTIDAD DE PUNTOS: 0 = CODIGO170409LT
014500*    CORTO, 2 = TT.GG.AAAA, 3 = TT.GG.AAAA.SS (AUXILIAR) -       170409LT
014600*    CUALQUIER OTRA CANTIDAD SE RECHAZA DE ENTRADA (CONT-0612)   170409LT
014700 1000-DESPACHAR-I.
014800
014900     IF LKR-ACCOUNT-REF IS NOT CLASE-REF-CUENTA
015000        DISPLAY '* REFERENCIA DE CUENTA CON CARACTERES INVALIDOS = '
015100                LKR-ACCOUNT-REF
015200     ELSE
015300        MOVE ZEROS TO WS-CANT-PUNTOS
015400        INSPECT LKR-ACCOUNT-REF TALLYING WS-CANT-PUNTOS
015500                FOR ALL '.'
015600
015700        EVALUATE WS-CANT-PUNTOS
015800           WHEN 0
015900              PERFORM 3000-RESOLVER-CODIGO-I
016000                 THRU 3000-RESOLVER-CODIGO-F
016100           WHEN 2
016200              PERFORM 2000-RESOLVER-NUMERO-I
016300                 THRU 2000-RESOLVER-NUMERO-F
016400           WHEN 3
016500              PERFORM 2500-RESOLVER-SUBSIDIARIA-I
016600                 THRU 2500-RESOLVER-SUBSIDIARIA-F
016700           WHEN OTHER
016800              DISPLAY '* REFERENCIA DE CUENTA MAL FORMADA = '
016900                      LKR-ACCOUNT-REF
017000        END-EVALUATE
017100
017200        IF LKR-CUENTA-OK
017300           PERFORM 4000-VALIDAR-DESTINO-I THRU 4000-VALIDAR-DESTINO-F
017400        END-IF
017500     END-IF.
017600
017700 1000-DESPACHAR-F. EXIT.
017800
017900*-----------------------------------------------------------------
018000 2000-RESOLVER-NUMERO-I.
018100
018200     UNSTRING LKR-ACCOUNT-REF DELIMITED BY '.'
018300         INTO WS-REF-TT, WS-REF-GG, WS-REF-AAAA
018400
018500     IF WS-REF-TT NOT NUMERIC OR WS-REF-GG NOT NUMERIC
018600        OR WS-REF-AAAA NOT NUMERIC
018700        DISPLAY '* REFERENCIA DE CUENTA NO NUMERICA = '
018800                LKR-ACCOUNT-REF
018900     ELSE
019000        PERFORM 2100-BUSCAR-GRUPO-I THRU 2100-BUSCAR-GRUPO-F
019100        IF WS-GRUPO-ENCONTRADO
019200           PERFORM 2200-BUSCAR-CUENTA-POR-NUM-I
019300              THRU 2200-BUSCAR-CUENTA-POR-NUM-F
019400        END-IF
019500     END-IF.
019600
019700 2000-RESOLVER-NUMERO-F. EXIT.
019800
019900*-----------------------------------------------------------------
020000*    17/04/2009 LTO - CUENTA AUXILIAR TT.GG.AAAA.SS (CONT-0612)  170409LT
020100*    SE RESUELVE LA CONTROLANTE POR LOS PRIMEROS 3 SEGMENTOS,    170409LT
020200*    IGUAL QUE 2000-RESOLVER-NUMERO-I, PERO SS TODAVIA NO TIENE  170409LT
020300*    TABLA DE SUBCUENTAS EN ESTA CORRIDA (NO HAY ReceivableAccou-170409LT
020400*    nt/PayableAccount/BankAccount/InventoryAccount) - SE        170409LT
020500*    RECHAZA EXPLICITAMENTE EN VEZ DE DEJAR QUE UNSTRING PIERDA  170409LT
020600*    EL 4o SEGMENTO Y LA CUENTA SE CUELE COMO SI FUERA DIRECTA.  170409LT
020700 2500-RESOLVER-SUBSIDIARIA-I.
020800
020900     UNSTRING LKR-ACCOUNT-REF DELIMITED BY '.'
021000         INTO WS-REF-TT, WS-REF-GG, WS-REF-AAAA, WS-REF-SS
021100
021200     IF WS-REF-TT NOT NUMERIC OR WS-REF-GG NOT NUMERIC
021300        OR WS-REF-AAAA NOT NUMERIC OR WS-REF-SS NOT NUMERIC
021400        DISPLAY '* REFERENCIA DE CUENTA AUXILIAR NO NUMERICA = '
021500                LKR-ACCOUNT-REF
021600     ELSE
021700        PERFORM 2100-BUSCAR-GRUPO-I THRU 2100-BUSCAR-GRUPO-F
021800        IF WS-GRUPO-ENCONTRADO
021900           PERFORM 2200-BUSCAR-CUENTA-POR-NUM-I
022000              THRU 2200-BUSCAR-CUENTA-POR-NUM-F
022100           IF LKR-CUENTA-OK
022200              DISPLAY '* REFERENCIA AUXILIAR SS = ' WS-REF-SS
022300                      ' SIN TABLA DE SUBCUENTAS EN ESTA CORRIDA - '
022400                      WS-MSG-CTA-CORTO
022500              SET LKR-CUENTA-NO-EXISTE TO TRUE
022600              MOVE ZEROS TO LKR-ACCOUNT-ID
022700           END-IF
022800        END-IF
022900     END-IF.
023000
023100 2500-RESOLVER-SUBSIDIARIA-F. EXIT.
023200
023300*-----------------------------------------------------------------
023400 2100-BUSCAR-GRUPO-I.
023500
023600     SET WS-GRUPO-NO-ENCONTRADO TO TRUE
023700     MOVE ZEROS TO WS-ID-GRUPO-HALLADO
023800
023900     PERFORM 2110-VER-UN-GRUPO-I THRU 2110-VER-UN-GRUPO-F
024000        VARYING WS-SUBI-GRP FROM 1 BY 1
024100        UNTIL WS-SUBI-GRP > LKR-GRP-CANT
024200           OR WS-GRUPO-ENCONTRADO.
024300
024400 2100-BUSCAR-GRUPO-F. EXIT.
024500
024600*-----------------------------------------------------------------
024700 2110-VER-UN-GRUPO-I.
024800
024900     IF GRP-ACCOUNT-TYPE-NUM (WS-SUBI-GRP) EQUAL WS-REF-TT-N
025000        AND GRP-GROUP-NUMBER (WS-SUBI-GRP) EQUAL WS-REF-GG-N
025100        MOVE GRP-ACCOUNT-GROUP-ID (WS-SUBI-GRP)
025200           TO WS-ID-GRUPO-HALLADO
025300        SET WS-GRUPO-ENCONTRADO TO TRUE
025400     END-IF.
025500
025600 2110-VER-UN-GRUPO-F. EXIT.
025700
025800*-----------------------------------------------------------------
025900*    19/02/1994 HGZ - RESOLUCION POR NUMERO DE CUENTA (CONT-0288) 190294HG
026000 2200-BUSCAR-CUENTA-POR-NUM-I.
026100
026200     SET IDX-LKC TO 1
026300     SEARCH LKR-CTA-ENTRY
026400        AT END
026500           SET LKR-CUENTA-NO-EXISTE TO TRUE
026600        WHEN CTA-ACCOUNT-GROUP-ID (IDX-LKC)
026700                EQUAL WS-ID-GRUPO-HALLADO
026800             AND CTA-ACCOUNT-NUMBER (IDX-LKC)
026900                EQUAL WS-REF-AAAA-N
027000           MOVE CTA-ACCOUNT-ID (IDX-LKC)    TO LKR-ACCOUNT-ID
027100           MOVE CTA-NAME (IDX-LKC)          TO WS-MSG-CTA-NOMBRE
027200           SET LKR-CUENTA-OK TO TRUE
027300     END-SEARCH.
027400
027500 2200-BUSCAR-CUENTA-POR-NUM-F. EXIT.
027600
027700*-----------------------------------------------------------------
027800 3000-RESOLVER-CODIGO-I.
027900
028000     SET IDX-LKC TO 1
028100     SEARCH LKR-CTA-ENTRY
028200        AT END
028300           SET LKR-CUENTA-NO-EXISTE TO TRUE
028400        WHEN CTA-SHORT-CODE (IDX-LKC) EQUAL LKR-ACCOUNT-REF
028500           MOVE CTA-ACCOUNT-ID (IDX-LKC)    TO LKR-ACCOUNT-ID
028600           MOVE CTA-NAME (IDX-LKC)          TO WS-MSG-CTA-NOMBRE
028700           SET LKR-CUENTA-OK TO TRUE
028800     END-SEARCH.
028900
029000 3000-RESOLVER-CODIGO-F. EXIT.
029100
029200*-----------------------------------------------------------------
029300*    08/11/1994 RDM - RECHAZO DE CUENTA CONTROLANTE (CONT-0319)   081194RD
029400*    23/05/2001 CBA - RECHAZO DE CUENTA INACTIVA (CONT-0455)      230501CB
029500 4000-VALIDAR-DESTINO-I.
029600
029700     IF CTA-ES-CONTROLANTE (IDX-LKC)
029800        DISPLAY '* CUENTA CONTROLANTE RECHAZADA COMO DESTINO - '
029900                WS-MSG-CTA-CORTO
030000        SET LKR-CUENTA-NO-EXISTE TO TRUE
030100        MOVE ZEROS TO LKR-ACCOUNT-ID
030200     ELSE
030300        IF CTA-INACTIVA (IDX-LKC)
030400           DISPLAY '* CUENTA INACTIVA RECHAZADA COMO DESTINO - '
030500                   WS-MSG-CTA-CORTO
030600           SET LKR-CUENTA-NO-EXISTE TO TRUE
030700           MOVE ZEROS TO LKR-ACCOUNT-ID
030800        END-IF
030900     END-IF.
031000
031100 4000-VALIDAR-DESTINO-F. EXIT.
