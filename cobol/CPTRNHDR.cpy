000100**************************************************************
000200*    CPTRNHDR                                                *
000300*    LAYOUT CABECERA DE PEDIDO DE ASIENTO (ENTRADA BATCH)     *
000400*    ESTE LAYOUT LLEGA DE ORIGEN (PANTALLA DE CAPTURA O       *
000500*    INTERFASE) Y TODAVIA NO TIENE DOCUMENT-ID NI NUMERO -    *
000600*    SE LOS ASIGNA PGMB1CGL.                                 *
000700*    LARGO 584 BYTES - ENTRADA SECUENCIAL                    *
000800*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA   *
000900*    (01 WS-PEDIDO-HDR. COPY CPTRNHDR. ==> QUEDA EN 03)        *
001000**************************************************************
001100     03  TRH-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
001200*        'JE' O 'CE'
001300     03  TRH-DOCUMENT-TYPE       PIC X(02)    VALUE SPACES.
001400     03  TRH-ENTRY-DATE          PIC 9(08)    VALUE ZEROS.
001500     03  TRH-REFERENCE           PIC X(50)    VALUE SPACES.
001600     03  TRH-DESCRIPTION         PIC X(500)   VALUE SPACES.
001700*        SOLO CE - IGNORADO PARA JE
001800     03  TRH-FISCAL-YEAR-ID      PIC 9(09)    VALUE ZEROS.
001900*        CANTIDAD DE LINEAS QUE SIGUEN EN CPTRNLIN
002000     03  TRH-CANT-LINEAS         PIC 9(04)    VALUE ZEROS.
002100     03  FILLER                  PIC X(02)    VALUE SPACES.
