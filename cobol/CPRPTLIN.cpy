000100****  IMPRESION SALIDA 132 - DIARIO DE CONTABILIZACION  ********
000200*    CPRPTLIN                                                 *
000300*    LINEA DE DETALLE, TITULO Y TOTALES DEL POSTING-REPORT     *
000400****************************************************************
000500 01  WS-LINEA-DETALLE.
000600     03  FILLER                  PIC X        VALUE SPACES.
000700     03  RPT-DOCUMENT-NUMBER     PIC X(12)    VALUE SPACES.
000800     03  FILLER                  PIC X        VALUE SPACES.
000900     03  RPT-DOCUMENT-TYPE       PIC X(04)    VALUE SPACES.
001000     03  FILLER                  PIC X        VALUE SPACES.
001100     03  RPT-DOCUMENT-DATE       PIC X(10)    VALUE SPACES.
001200     03  FILLER                  PIC X        VALUE SPACES.
001300     03  RPT-JOURNAL-ID          PIC Z(8)9    VALUE ZEROS.
001400     03  FILLER                  PIC X        VALUE SPACES.
001500     03  RPT-SHORT-CODE          PIC X(12)    VALUE SPACES.
001600     03  FILLER                  PIC X        VALUE SPACES.
001700     03  RPT-DR-CR               PIC X(04)    VALUE SPACES.
001800     03  FILLER                  PIC X        VALUE SPACES.
001900     03  RPT-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99
002000                                              VALUE ZEROS.
002100     03  FILLER                  PIC X        VALUE SPACES.
002200     03  RPT-LINE-DESCRIPTION    PIC X(40)    VALUE SPACES.
002300     03  FILLER                  PIC X(14)    VALUE SPACES.
002400
002500 01  WS-LINEA-SUBTOTAL.
002600     03  FILLER                  PIC X(14)    VALUE SPACES.
002700     03  STO-ROTULO              PIC X(20)    VALUE SPACES.
002800     03  FILLER                  PIC X(50)    VALUE SPACES.
002900     03  STO-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99
003000                                              VALUE ZEROS.
003100     03  FILLER                  PIC X(40)    VALUE SPACES.
003200
003300 01  WS-LINEA-DESBALANCE.
003400     03  FILLER                  PIC X(14)    VALUE SPACES.
003500     03  FILLER                  PIC X(40)    VALUE
003600         '** OUT OF BALANCE **'.
003700     03  FILLER                  PIC X(78)    VALUE SPACES.
003800
003900 01  WS-TITULO-RPT.
004000     03  FILLER                  PIC X(01)    VALUE SPACES.
004100     03  FILLER                  PIC X(30)    VALUE
004200         'DIARIO DE CONTABILIZACION GL'.
004300     03  FILLER                  PIC X(05)    VALUE SPACES.
004400     03  TIT-FECHA-PROC          PIC X(10)    VALUE SPACES.
004500     03  FILLER                  PIC X(10)    VALUE SPACES.
004600     03  FILLER                  PIC X(08)    VALUE
004700         'PAGINA: '.
004800     03  TIT-PAGINA              PIC ZZ9      VALUE ZEROS.
004900     03  FILLER                  PIC X(65)    VALUE SPACES.
005000
005100 01  WS-TITULO-COLUMNAS.
005200     03  FILLER                  PIC X(01)    VALUE SPACES.
005300     03  FILLER                  PIC X(12)    VALUE
005400         'NRO-DOCUM'.
005500     03  FILLER                  PIC X(01)    VALUE SPACES.
005600     03  FILLER                  PIC X(04)    VALUE 'TIPO'.
005700     03  FILLER                  PIC X(01)    VALUE SPACES.
005800     03  FILLER                  PIC X(10)    VALUE
005900         'FECHA-DOC'.
006000     03  FILLER                  PIC X(01)    VALUE SPACES.
006100     03  FILLER                  PIC X(09)    VALUE
006200         'ASIENTO'.
006300     03  FILLER                  PIC X(01)    VALUE SPACES.
006400     03  FILLER                  PIC X(12)    VALUE
006500         'CTA-CORTA'.
006600     03  FILLER                  PIC X(01)    VALUE SPACES.
006700     03  FILLER                  PIC X(04)    VALUE 'D/C'.
006800     03  FILLER                  PIC X(01)    VALUE SPACES.
006900     03  FILLER                  PIC X(15)    VALUE
007000         'IMPORTE'.
007100     03  FILLER                  PIC X(01)    VALUE SPACES.
007200     03  FILLER                  PIC X(40)    VALUE
007300         'DESCRIPCION'.
007400     03  FILLER                  PIC X(14)    VALUE SPACES.
007500
007600 01  WS-LINEA-GRANTOTAL.
007700     03  FILLER                  PIC X(02)    VALUE SPACES.
007800     03  GRT-ROTULO              PIC X(30)    VALUE SPACES.
007900     03  FILLER                  PIC X(05)    VALUE SPACES.
008000     03  GRT-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99
008100                                              VALUE ZEROS.
008200     03  FILLER                  PIC X(79)    VALUE SPACES.
008300
008400 01  WS-LINEA-CONTADORES.
008500     03  FILLER                  PIC X(02)    VALUE SPACES.
008600     03  CNT-ROTULO              PIC X(40)    VALUE SPACES.
008700     03  CNT-VALOR               PIC ZZ,ZZ9   VALUE ZEROS.
008800     03  FILLER                  PIC X(84)    VALUE SPACES.
