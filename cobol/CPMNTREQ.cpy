000100************************************************
000200*    CPMNTREQ                                  *
000300*    LAYOUT PEDIDO DE MANTENIMIENTO DE          *
000400*    EJERCICIOS Y PERIODOS (ENTRADA PGMB3CGL)   *
000500*    LARGO 60 BYTES                              *
000600*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE  *
000700*    QUIEN LLAMA (01 WS-PEDIDO. COPY CPMNTREQ.     *
000800*    ==> QUEDA EN 03)                             *
000900************************************************
001000*        'AE'=ALTA EJERCICIO   'IC'=INICIAR CIERRE
001100*        'CC'=COMPLETAR CIERRE 'AP'=ALTA PERIODO
001200*        'GM'=GENERAR PERIODOS MENSUALES
001300*        'CP'=CERRAR PERIODO   'RP'=REABRIR PERIODO
001400     03  MNT-ACCION              PIC X(02)    VALUE SPACES.
001500     03  MNT-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
001600     03  MNT-YEAR-NUMBER         PIC 9(04)    VALUE ZEROS.
001700     03  MNT-PERIOD-NUMBER       PIC 9(02)    VALUE ZEROS.
001800     03  MNT-START-DATE          PIC 9(08)    VALUE ZEROS.
001900     03  MNT-END-DATE            PIC 9(08)    VALUE ZEROS.
002000     03  FILLER                  PIC X(27)    VALUE SPACES.
