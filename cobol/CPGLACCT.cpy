000100******************************************************************
000200* DCLGEN TABLE(ORIGEN.TBCUENTA)                                 *
000300*        LIBRARY(USUARIO.CONTA.DCLGEN(TBCUENTA))                *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600*        NAMES(WSC-)                                            *
000700*        QUOTE                                                  *
000800*        COLSUFFIX(YES)                                         *
000900* ... ES EL COMANDO DCLGEN QUE GENERO LAS SENTENCIAS SIGUIENTES *
001000* NOTA DE MIGRACION: EL LAYOUT ORIGINAL QUEDA SOLO COMO         *
001100* REFERENCIA. ESTE BATCH CARGA LA TABLA DESDE EL EXTRACTO       *
001200* DDGLACCT QUE BAJA EL JOB NOCTURNO DE DESCARGA DB2->QSAM.      *
001300******************************************************************
001400*    EXEC SQL DECLARE ORIGEN.TBCUENTA TABLE
001500*    ( CUENTA_ID                      DECIMAL(9, 0)  NOT NULL,
001600*      NEGOCIO_ID                     DECIMAL(9, 0)  NOT NULL,
001700*      GRUPO_ID                       DECIMAL(9, 0)  NOT NULL,
001800*      NUMERO                         DECIMAL(4, 0)  NOT NULL,
001900*      CODIGO_CORTO                   CHAR(50)       NOT NULL,
002000*      NOMBRE                         CHAR(200)      NOT NULL,
002100*      TIPO_AUXILIAR                  CHAR(1)        NOT NULL,
002200*      ACTIVA                         CHAR(1)        NOT NULL
002300*    ) END-EXEC.
002400******************************************************************
002500* CPGLACCT - LAYOUT PLANO PARA LA TABLA EN MEMORIA WS-TABLA-CTA  *
002600* GENERAL-LEDGER-ACCOUNT - LARGO 284 BYTES                      *
002700* NUMERO FORMATEADO = TT.GG.AAAA  (TIPO.GRUPO.CUENTA)            *
002800* CUENTA CONTROLANTE = SUBSIDIARY-TYPE DISTINTO DE 'N' - NUNCA   *
002900* ES DESTINO DIRECTO DE UN ASIENTO (VER PGMRSCTA)               *
003000* SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA.       *
003100* NIVEL CANONICO = 05, PARA LOS SITIOS LKR- EN LINKAGE SECTION  *
003200* SE USA COPY CPGLACCT REPLACING ==05== BY ==07==.              *
003300******************************************************************
003400     05  CTA-ACCOUNT-ID          PIC 9(09)    VALUE ZEROS.
003500     05  CTA-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
003600     05  CTA-ACCOUNT-GROUP-ID    PIC 9(09)    VALUE ZEROS.
003700     05  CTA-ACCOUNT-NUMBER      PIC 9(04)    VALUE ZEROS.
003800     05  CTA-SHORT-CODE          PIC X(50)    VALUE SPACES.
003900     05  CTA-NAME                PIC X(200)   VALUE SPACES.
004000     05  CTA-SUBSIDIARY-TYPE     PIC X(01)    VALUE 'N'.
004100         88  CTA-SIN-AUXILIAR                 VALUE 'N'.
004200         88  CTA-ES-COBRAR                    VALUE 'R'.
004300         88  CTA-ES-PAGAR                      VALUE 'P'.
004400         88  CTA-ES-BANCO                      VALUE 'B'.
004500         88  CTA-ES-INVENTARIO                 VALUE 'I'.
004600         88  CTA-ES-CONTROLANTE       VALUE 'R' 'P' 'B' 'I'.
004700     05  CTA-IS-ACTIVE           PIC X(01)    VALUE 'Y'.
004800         88  CTA-ACTIVA                       VALUE 'Y'.
004900         88  CTA-INACTIVA                      VALUE 'N'.
005000     05  FILLER                  PIC X(01)    VALUE SPACES.
