000100************************************************
000200*    CPBUSREC                                  *
000300*    LAYOUT TABLA DE NEGOCIOS (BUSINESS)        *
000400*    KC02788.ALU9999.CONTA.NEGOCIOS             *
000500*    LARGO 76 BYTES - CARGADA 1 VEZ EN INICIO    *
000600*    BUSQUEDA POR SEARCH ALL (BUSINESS-ID)       *
000700*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE *
000800*    QUIEN LLAMA (03 xxx-ENTRY OCCURS ... INDEXED*
000900*    BY ...  COPY CPBUSREC. ==> QUEDA EN 05)     *
001000************************************************
001100     05  NEG-BUSINESS-ID     PIC 9(09)    VALUE ZEROS.
001200     05  NEG-NOMBRE          PIC X(60)    VALUE SPACES.
001300     05  FILLER              PIC X(07)    VALUE SPACES.
