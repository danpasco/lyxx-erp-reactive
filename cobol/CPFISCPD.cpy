000100******************************************************************
000200* DCLGEN TABLE(ORIGEN.TBPERIOD)                                 *
000300*        LIBRARY(USUARIO.CONTA.DCLGEN(TBPERIOD))                *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600*        NAMES(WSP-)                                            *
000700*        QUOTE                                                  *
000800*        COLSUFFIX(YES)                                         *
000900* ... ES EL COMANDO DCLGEN QUE GENERO LAS SENTENCIAS SIGUIENTES *
001000* NOTA DE MIGRACION: IDEM CPFISCYR - SE TRABAJA CONTRA EL        *
001100* EXTRACTO DDFSCPD, LA TABLA DB2 QUEDA SOLO COMO REFERENCIA.    *
001200******************************************************************
001300*    EXEC SQL DECLARE ORIGEN.TBPERIOD TABLE
001400*    ( PERIODO_ID                     DECIMAL(9, 0)  NOT NULL,
001500*      EJERCICIO_ID                   DECIMAL(9, 0)  NOT NULL,
001600*      NUMERO                         DECIMAL(2, 0)  NOT NULL,
001700*      FECHA_DESDE                    DECIMAL(8, 0)  NOT NULL,
001800*      FECHA_HASTA                    DECIMAL(8, 0)  NOT NULL,
001900*      ESTADO                         CHAR(1)        NOT NULL
002000*    ) END-EXEC.
002100******************************************************************
002200* CPFISCPD - LAYOUT PLANO PARA LA TABLA EN MEMORIA WS-TABLA-PER  *
002300* FISCAL-PERIOD - LARGO 38 BYTES                                *
002400* SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA        *
002500* (03 WS-PER-ENTRY OCCURS ... INDEXED BY ... COPY CPFISCPD.      *
002600*  ==> QUEDA EN 05)                                              *
002700******************************************************************
002800     05  PER-FISCAL-PERIOD-ID    PIC 9(09)    VALUE ZEROS.
002900     05  PER-FISCAL-YEAR-ID      PIC 9(09)    VALUE ZEROS.
003000     05  PER-PERIOD-NUMBER       PIC 9(02)    VALUE ZEROS.
003100     05  PER-START-DATE          PIC 9(08)    VALUE ZEROS.
003200     05  PER-END-DATE            PIC 9(08)    VALUE ZEROS.
003300     05  PER-ESTADO              PIC X(01)    VALUE SPACES.
003400         88  PER-ABIERTO                      VALUE 'O'.
003500         88  PER-CERRADO                       VALUE 'C'.
003600     05  FILLER                  PIC X(01)    VALUE SPACES.
