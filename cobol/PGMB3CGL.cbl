000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMB3CGL.
000300 AUTHOR. R. DOMINGUEZ.
000400 INSTALLATION. DEPTO SISTEMAS - CONTADURIA GENERAL.
000500 DATE-WRITTEN. 11/06/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONTADURIA GENERAL.
000800****************************************************************
000900*                                                              *
001000*    PGMB3CGL  -  MANTENIMIENTO DE EJERCICIOS Y PERIODOS       *
001100*    FISCALES (EJERCICIO CONTABLE / PERIODO CONTABLE)          *
001200*                                                              *
001300*    TOMA UN ARCHIVO DE PEDIDOS DE MANTENIMIENTO (DDMNTIN,      *
001400*    UN PEDIDO POR LINEA CON CODIGO DE ACCION) Y APLICA CADA    *
001500*    UNO CONTRA LAS TABLAS EN MEMORIA DE EJERCICIO Y PERIODO:   *
001600*       AE = ALTA DE EJERCICIO                                 *
001700*       IC = INICIAR CIERRE DE EJERCICIO (OPEN -> CLOSING)      *
001800*       CC = COMPLETAR CIERRE DE EJERCICIO (CLOSING -> CLOSED)  *
001900*       AP = ALTA DE UN PERIODO SUELTO                         *
002000*       GM = GENERAR LOS 12 PERIODOS MENSUALES DE UN EJERCICIO  *
002100*       CP = CERRAR UN PERIODO (OPEN -> CLOSED)                 *
002200*       RP = REABRIR UN PERIODO (CLOSED -> OPEN)                *
002300*    AL FINAL REGRABA LAS TRES TABLAS COMPLETAS (EJERCICIO,     *
002400*    PERIODO Y NUMERADOR DE ID) CONTRA SUS MAESTROS NUEVOS.     *
002500*                                                              *
002600****************************************************************
002700*                   H I S T O R I A L   D E   C A M B I O S    *
002800****************************************************************
002900* 11/06/1990 RDM SOLIC.CONT-0161  VERSION INICIAL - SOLO AE/AP *
003000* 02/10/1990 RDM SOLIC.CONT-0170  SE AGREGAN IC/CC (CIERRE DE  *
003100*            EJERCICIO EN DOS PASOS)                           *
003200* 14/05/1991 RDM SOLIC.CONT-0201  GM - GENERACION AUTOMATICA   *
003300*            DE LOS 12 PERIODOS MENSUALES                      *
003400* 08/01/1992 CBA SOLIC.CONT-0222  TABLA DE DIAS POR MES CON     *
003500*            CALCULO DE BISIESTO (ANTES FEBRERO QUEDABA FIJO   *
003600*            EN 28 Y GM DESCUADRABA LOS AÑOS BISIESTOS)        *
003700* 19/11/1993 CBA SOLIC.CONT-0276  CP/RP - CIERRE Y REAPERTURA  *
003800*            MANUAL DE UN PERIODO PUNTUAL                      *
003900* 27/07/1995 LTO SOLIC.CONT-0321  VALIDACION DE EJERCICIO       *
004000*            ANTERIOR CERRADO ANTES DE PERMITIR IC              *
004100* 19/08/1998 LTO SOLIC.Y2K-0032   REVISION Y2K - FECHAS YA     *
004200*            VENIAN EN CCYYMMDD, SIN CAMBIOS DE LARGO          *
004300* 05/03/2001 LTO SOLIC.CONT-0455  FIX: GM NO VALIDABA QUE EL   *
004400*            EJERCICIO TUVIERA CERO PERIODOS PREVIOS (PODIA    *
004500*            DUPLICAR NUMEROS DE PERIODO SI SE CORRIA DOS VECES)*
004600* 30/09/2004 MVI SOLIC.CONT-0540  CONTADORES DE PEDIDOS OK/     *
004700*            RECHAZADOS EN EL RESUMEN FINAL                    *
004800****************************************************************
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS WS-TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT MNTIN     ASSIGN DDMNTIN
005800            FILE STATUS IS FS-MNTIN.
005900     SELECT BUSMTB    ASSIGN DDBUSMTB
006000            FILE STATUS IS FS-BUSMTB.
006100     SELECT FSCYRI    ASSIGN DDFSCYR
006200            FILE STATUS IS FS-FSCYRI.
006300     SELECT FSCPDI    ASSIGN DDFSCPD
006400            FILE STATUS IS FS-FSCPDI.
006500     SELECT NUMSI     ASSIGN DDNUMSI
006600            FILE STATUS IS FS-NUMSI.
006700     SELECT FSCYRO    ASSIGN DDFSCYO
006800            FILE STATUS IS FS-FSCYRO.
006900     SELECT FSCPDO    ASSIGN DDFSCPO
007000            FILE STATUS IS FS-FSCPDO.
007100     SELECT NUMSO     ASSIGN DDNUMSO
007200            FILE STATUS IS FS-NUMSO.
007300
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  MNTIN
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-MNTIN           PIC X(60).
008200
008300 FD  BUSMTB
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-BUSMTB          PIC X(76).
008700
008800 FD  FSCYRI
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-FSCYRI          PIC X(40).
009200
009300 FD  FSCPDI
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-FSCPDI          PIC X(38).
009700
009800 FD  NUMSI
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-NUMSI           PIC X(40).
010200
010300 FD  FSCYRO
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-FSCYRO          PIC X(40).
010700
010800 FD  FSCPDO
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-FSCPDO          PIC X(38).
011200
011300 FD  NUMSO
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-NUMSO           PIC X(40).
011700
011800 WORKING-STORAGE SECTION.
011900*=======================*
012000
012100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012200
012300*----------- ARCHIVOS -------------------------------------------
012400 77  FS-MNTIN                 PIC XX     VALUE SPACES.
012500     88  FS-MNTIN-FIN                    VALUE '10'.
012600 77  FS-BUSMTB                PIC XX     VALUE SPACES.
012700     88  FS-BUSMTB-FIN                   VALUE '10'.
012800 77  FS-FSCYRI                PIC XX     VALUE SPACES.
012900     88  FS-FSCYRI-FIN                   VALUE '10'.
013000 77  FS-FSCPDI                PIC XX     VALUE SPACES.
013100     88  FS-FSCPDI-FIN                   VALUE '10'.
013200 77  FS-NUMSI                 PIC XX     VALUE SPACES.
013300     88  FS-NUMSI-FIN                    VALUE '10'.
013400 77  FS-FSCYRO                PIC XX     VALUE SPACES.
013500 77  FS-FSCPDO                PIC XX     VALUE SPACES.
013600 77  FS-NUMSO                 PIC XX     VALUE SPACES.
013700
013800 77  WS-STATUS-FIN            PIC X      VALUE 'N'.
013900     88  WS-FIN-LECTURA                  VALUE 'Y'.
014000     88  WS-NO-FIN-LECTURA                VALUE 'N'.
014100
014200*----------- CONTADORES (COMP POR SER CONTADORES/SUBINDICES) ----
014300 77  WS-PEDIDOS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
014400 77  WS-PEDIDOS-OK            PIC 9(07) COMP VALUE ZEROS.
014500 77  WS-PEDIDOS-RECHAZ        PIC 9(07) COMP VALUE ZEROS.
014600 77  WS-SUBI-TABLA            PIC 9(04) COMP VALUE ZEROS.
014700 77  WS-ID-EJERCICIO-NUEVO    PIC 9(09) COMP VALUE ZEROS.
014800 77  WS-ID-PERIODO-NUEVO      PIC 9(09) COMP VALUE ZEROS.
014900 77  WS-FISCAL-YEAR-ID-REF    PIC 9(09) COMP VALUE ZEROS.
015000 77  WS-ANIO-ANTERIOR         PIC 9(04) COMP VALUE ZEROS.
015100 77  WS-NUM-PERIODO-GM        PIC 9(02) COMP VALUE ZEROS.
015200 77  WS-PERIODOS-GENERADOS    PIC 9(02) COMP VALUE ZEROS.
015300 77  WS-DIAS-EN-MES           PIC 9(02) COMP VALUE ZEROS.
015400 77  WS-RESTO-4               PIC 9(02) COMP VALUE ZEROS.
015500 77  WS-RESTO-100             PIC 9(02) COMP VALUE ZEROS.
015600 77  WS-RESTO-400             PIC 9(03) COMP VALUE ZEROS.
015700 77  WS-TEMP-DIV              PIC 9(06) COMP VALUE ZEROS.
015800
015900*----------- SWITCHES --------------------------------------------
016000 77  WS-STATUS-PEDIDO         PIC X      VALUE 'S'.
016100     88  WS-PEDIDO-VALIDO                 VALUE 'S'.
016200     88  WS-PEDIDO-INVALIDO                VALUE 'N'.
016300 77  WS-STATUS-HALLADO        PIC X      VALUE 'N'.
016400     88  WS-HALLADO                       VALUE 'S'.
016500     88  WS-NO-HALLADO                     VALUE 'N'.
016600 77  WS-STATUS-PREREQ         PIC X      VALUE 'S'.
016700     88  WS-PREREQ-OK                     VALUE 'S'.
016800     88  WS-PREREQ-FALLA                   VALUE 'N'.
016900 77  WS-STATUS-TIENE-PER      PIC X      VALUE 'N'.
017000     88  WS-EJE-TIENE-PERIODOS            VALUE 'S'.
017100     88  WS-EJE-SIN-PERIODOS               VALUE 'N'.
017200 77  WS-STATUS-BISIESTO       PIC X      VALUE 'N'.
017300     88  WS-ES-BISIESTO                   VALUE 'S'.
017400     88  WS-NO-ES-BISIESTO                  VALUE 'N'.
017500
017600*----- FECHA DE TRABAJO PARA ARITMETICA DE CALENDARIO (GM) ------
017700 01  WS-FECHA-TRABAJO         PIC 9(08)  VALUE ZEROS.
017800 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
017900     03  WS-FTR-AAAA          PIC 9(04).
018000     03  WS-FTR-MM            PIC 9(02).
018100     03  WS-FTR-DD            PIC 9(02).
018200 77  WS-FECHA-PER-INI         PIC 9(08)  VALUE ZEROS.
018300 77  WS-FECHA-FIN-MES         PIC 9(08)  VALUE ZEROS.
018400 77  WS-FECHA-SIGUIENTE       PIC 9(08)  VALUE ZEROS.
018500
018600*----- TABLA FIJA DE DIAS POR MES (FEBRERO SE AJUSTA EN          *
018700*     3110-DIAS-DEL-MES-I SEGUN BISIESTO) - REDEFINIDA COMO      *
018800*     TABLA PARA PODER INDEXAR POR NUMERO DE MES ------------------
018900 01  WS-DIASMES-LISTA.
019000     03  FILLER               PIC 9(02)  VALUE 31.
019100     03  FILLER               PIC 9(02)  VALUE 28.
019200     03  FILLER               PIC 9(02)  VALUE 31.
019300     03  FILLER               PIC 9(02)  VALUE 30.
019400     03  FILLER               PIC 9(02)  VALUE 31.
019500     03  FILLER               PIC 9(02)  VALUE 30.
019600     03  FILLER               PIC 9(02)  VALUE 31.
019700     03  FILLER               PIC 9(02)  VALUE 31.
019800     03  FILLER               PIC 9(02)  VALUE 30.
019900     03  FILLER               PIC 9(02)  VALUE 31.
020000     03  FILLER               PIC 9(02)  VALUE 30.
020100     03  FILLER               PIC 9(02)  VALUE 31.
020200 01  WS-TABLA-DIASMES REDEFINES WS-DIASMES-LISTA.
020300     03  WS-DIASMES-ENTRY OCCURS 12 TIMES
020400                           PIC 9(02).
020500
020600*----------- TABLA DE NEGOCIOS (BUSINESS) ------------------------
020700 01  WS-TABLA-NEG.
020800     03  WS-NEG-CANT          PIC 9(04) COMP VALUE ZEROS.
020900     03  WS-NEG-ENTRY OCCURS 1 TO 50 TIMES
021000                           DEPENDING ON WS-NEG-CANT
021100                           ASCENDING KEY IS NEG-BUSINESS-ID
021200                           INDEXED BY IDX-NEG.
021300         COPY CPBUSREC.
021400
021500*----------- TABLA DE EJERCICIOS (FISCAL-YEAR) -------------------
021600*     IDX-EJE ES EL INDICE PRINCIPAL (EJERCICIO DEL PEDIDO EN     *
021700*     CURSO) - IDX-EJE2 ES UN SEGUNDO INDICE PARA BUSCAR EL       *
021800*     EJERCICIO ANTERIOR SIN PERDER LA POSICION DE IDX-EJE --------
021900 01  WS-TABLA-EJE.
022000     03  WS-EJE-CANT          PIC 9(04) COMP VALUE ZEROS.
022100     03  WS-EJE-ENTRY OCCURS 1 TO 500 TIMES
022200                           DEPENDING ON WS-EJE-CANT
022300                           INDEXED BY IDX-EJE IDX-EJE2.
022400         COPY CPFISCYR.
022500
022600*----------- TABLA DE PERIODOS (FISCAL-PERIOD) --------------------
022700 01  WS-TABLA-PER.
022800     03  WS-PER-CANT          PIC 9(04) COMP VALUE ZEROS.
022900     03  WS-PER-ENTRY OCCURS 1 TO 5000 TIMES
023000                           DEPENDING ON WS-PER-CANT
023100                           INDEXED BY IDX-PER.
023200         COPY CPFISCPD.
023300
023400*----------- TABLA DE NUMERADOR DE ID (REUSA CPNUMSEQ) ------------
023500*     SEQUENCE-KEY = 'FISCAL-YEAR' O 'FISCAL-PERIOD', CLAVE      *
023600*     (BUSINESS-ID, SEQUENCE-KEY) IGUAL QUE EN PGMB1CGL -----------
023700 01  WS-TABLA-SEC.
023800     03  WS-SEC-CANT          PIC 9(04) COMP VALUE ZEROS.
023900     03  WS-SEC-ENTRY OCCURS 1 TO 200 TIMES
024000                           DEPENDING ON WS-SEC-CANT
024100                           INDEXED BY IDX-SEC.
024200         COPY CPNUMSEQ.
024300
024400*----------- PEDIDO DE MANTENIMIENTO EN CURSO ---------------------
024500 01  WS-PEDIDO.
024600     COPY CPMNTREQ.
024700 01  WS-PEDIDO-X REDEFINES WS-PEDIDO
024800                              PIC X(60).
024900
025000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025100
025200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025300 PROCEDURE DIVISION.
025400
025500 MAIN-PROGRAM-I.
025600
025700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
025800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
025900        UNTIL WS-FIN-LECTURA
026000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026100
026200 MAIN-PROGRAM-F. GOBACK.
026300
026400*-----------------------------------------------------------------
026500 1000-INICIO-I.
026600
026700     SET WS-NO-FIN-LECTURA TO TRUE
026800     PERFORM 1100-ABRIR-ARCHIVOS-I THRU 1100-ABRIR-ARCHIVOS-F
026900     PERFORM 1200-CARGAR-TABLAS-I  THRU 1200-CARGAR-TABLAS-F
027000     PERFORM 2900-LEER-PEDIDO-I    THRU 2900-LEER-PEDIDO-F.
027100
027200 1000-INICIO-F. EXIT.
027300
027400*-----------------------------------------------------------------
027500 1100-ABRIR-ARCHIVOS-I.
027600
027700     OPEN INPUT  MNTIN BUSMTB FSCYRI FSCPDI NUMSI
027800     OPEN OUTPUT FSCYRO FSCPDO NUMSO
027900
028000     IF FS-MNTIN NOT EQUAL '00'
028100        DISPLAY '* ERROR OPEN MNTIN = ' FS-MNTIN
028200        MOVE 9999 TO RETURN-CODE
028300        SET WS-FIN-LECTURA TO TRUE
028400     END-IF.
028500
028600 1100-ABRIR-ARCHIVOS-F. EXIT.
028700
028800*-----------------------------------------------------------------
028900 1200-CARGAR-TABLAS-I.
029000
029100     PERFORM 1210-CARGAR-NEG-I THRU 1210-CARGAR-NEG-F
029200     PERFORM 1220-CARGAR-EJE-I THRU 1220-CARGAR-EJE-F
029300     PERFORM 1230-CARGAR-PER-I THRU 1230-CARGAR-PER-F
029400     PERFORM 1240-CARGAR-SEC-I THRU 1240-CARGAR-SEC-F.
029500
029600 1200-CARGAR-TABLAS-F. EXIT.
029700
029800*-----------------------------------------------------------------
029900 1210-CARGAR-NEG-I.
030000
030100     READ BUSMTB INTO WS-NEG-ENTRY (WS-NEG-CANT + 1)
030200     PERFORM 1211-LEER-UN-NEG-I THRU 1211-LEER-UN-NEG-F
030300        UNTIL FS-BUSMTB NOT EQUAL '00'
030400
030500     IF FS-BUSMTB NOT EQUAL '10'
030600        DISPLAY '* ERROR LECTURA BUSMTB = ' FS-BUSMTB
030700        MOVE 9999 TO RETURN-CODE
030800        SET WS-FIN-LECTURA TO TRUE
030900     END-IF.
031000
031100 1210-CARGAR-NEG-F. EXIT.
031200
031300*-----------------------------------------------------------------
031400 1211-LEER-UN-NEG-I.
031500
031600     ADD 1 TO WS-NEG-CANT
031700     READ BUSMTB INTO WS-NEG-ENTRY (WS-NEG-CANT + 1).
031800
031900 1211-LEER-UN-NEG-F. EXIT.
032000
032100*-----------------------------------------------------------------
032200 1220-CARGAR-EJE-I.
032300
032400     READ FSCYRI INTO WS-EJE-ENTRY (WS-EJE-CANT + 1)
032500     PERFORM 1221-LEER-UN-EJE-I THRU 1221-LEER-UN-EJE-F
032600        UNTIL FS-FSCYRI NOT EQUAL '00'
032700
032800     IF FS-FSCYRI NOT EQUAL '10'
032900        DISPLAY '* ERROR LECTURA FSCYRI = ' FS-FSCYRI
033000        MOVE 9999 TO RETURN-CODE
033100        SET WS-FIN-LECTURA TO TRUE
033200     END-IF.
033300
033400 1220-CARGAR-EJE-F. EXIT.
033500
033600*-----------------------------------------------------------------
033700 1221-LEER-UN-EJE-I.
033800
033900     ADD 1 TO WS-EJE-CANT
034000     READ FSCYRI INTO WS-EJE-ENTRY (WS-EJE-CANT + 1).
034100
034200 1221-LEER-UN-EJE-F. EXIT.
034300
034400*-----------------------------------------------------------------
034500 1230-CARGAR-PER-I.
034600
034700     READ FSCPDI INTO WS-PER-ENTRY (WS-PER-CANT + 1)
034800     PERFORM 1231-LEER-UN-PER-I THRU 1231-LEER-UN-PER-F
034900        UNTIL FS-FSCPDI NOT EQUAL '00'
035000
035100     IF FS-FSCPDI NOT EQUAL '10'
035200        DISPLAY '* ERROR LECTURA FSCPDI = ' FS-FSCPDI
035300        MOVE 9999 TO RETURN-CODE
035400        SET WS-FIN-LECTURA TO TRUE
035500     END-IF.
035600
035700 1230-CARGAR-PER-F. EXIT.
035800
035900*-----------------------------------------------------------------
036000 1231-LEER-UN-PER-I.
036100
036200     ADD 1 TO WS-PER-CANT
036300     READ FSCPDI INTO WS-PER-ENTRY (WS-PER-CANT + 1).
036400
036500 1231-LEER-UN-PER-F. EXIT.
036600
036700*-----------------------------------------------------------------
036800 1240-CARGAR-SEC-I.
036900
037000     READ NUMSI INTO WS-SEC-ENTRY (WS-SEC-CANT + 1)
037100     PERFORM 1241-LEER-UNA-SEC-I THRU 1241-LEER-UNA-SEC-F
037200        UNTIL FS-NUMSI NOT EQUAL '00'
037300
037400     IF FS-NUMSI NOT EQUAL '10'
037500        DISPLAY '* ERROR LECTURA NUMSI = ' FS-NUMSI
037600        MOVE 9999 TO RETURN-CODE
037700        SET WS-FIN-LECTURA TO TRUE
037800     END-IF.
037900
038000 1240-CARGAR-SEC-F. EXIT.
038100
038200*-----------------------------------------------------------------
038300 1241-LEER-UNA-SEC-I.
038400
038500     ADD 1 TO WS-SEC-CANT
038600     READ NUMSI INTO WS-SEC-ENTRY (WS-SEC-CANT + 1).
038700
038800 1241-LEER-UNA-SEC-F. EXIT.
038900
039000*-----------------------------------------------------------------
039100 2000-PROCESO-I.
039200
039300     ADD 1 TO WS-PEDIDOS-LEIDOS
039400     SET WS-PEDIDO-VALIDO TO TRUE
039500
039600     EVALUATE MNT-ACCION
039700        WHEN 'AE'
039800           PERFORM 2000-ALTA-EJERCICIO-I
039900              THRU 2000-ALTA-EJERCICIO-F
040000        WHEN 'IC'
040100           PERFORM 2100-INICIAR-CIERRE-I
040200              THRU 2100-INICIAR-CIERRE-F
040300        WHEN 'CC'
040400           PERFORM 2200-COMPLETAR-CIERRE-I
040500              THRU 2200-COMPLETAR-CIERRE-F
040600        WHEN 'AP'
040700           PERFORM 3000-ALTA-PERIODO-I
040800              THRU 3000-ALTA-PERIODO-F
040900        WHEN 'GM'
041000           PERFORM 3100-GENERAR-PERIODOS-I
041100              THRU 3100-GENERAR-PERIODOS-F
041200        WHEN 'CP'
041300           PERFORM 3200-CERRAR-PERIODO-I
041400              THRU 3200-CERRAR-PERIODO-F
041500        WHEN 'RP'
041600           PERFORM 3300-REABRIR-PERIODO-I
041700              THRU 3300-REABRIR-PERIODO-F
041800        WHEN OTHER
041900           SET WS-PEDIDO-INVALIDO TO TRUE
042000           DISPLAY '* ACCION DESCONOCIDA = ' MNT-ACCION
042100     END-EVALUATE
042200
042300     IF WS-PEDIDO-VALIDO
042400        ADD 1 TO WS-PEDIDOS-OK
042500     ELSE
042600        ADD 1 TO WS-PEDIDOS-RECHAZ
042700     END-IF
042800
042900     PERFORM 2900-LEER-PEDIDO-I THRU 2900-LEER-PEDIDO-F.
043000
043100 2000-PROCESO-F. EXIT.
043200
043300*-----------------------------------------------------------------
043400 2900-LEER-PEDIDO-I.
043500
043600     READ MNTIN INTO WS-PEDIDO
043700
043800     EVALUATE FS-MNTIN
043900        WHEN '00'
044000           CONTINUE
044100        WHEN '10'
044200           SET WS-FIN-LECTURA TO TRUE
044300        WHEN OTHER
044400           DISPLAY '* ERROR LECTURA MNTIN = ' FS-MNTIN
044500           MOVE 9999 TO RETURN-CODE
044600           SET WS-FIN-LECTURA TO TRUE
044700     END-EVALUATE.
044800
044900 2900-LEER-PEDIDO-F. EXIT.
045000
045100*-----------------------------------------------------------------
045200*    AE - ALTA DE EJERCICIO
045300 2000-ALTA-EJERCICIO-I.
045400
045500     SET IDX-NEG TO 1
045600     SEARCH ALL WS-NEG-ENTRY
045700        AT END
045800           SET WS-PEDIDO-INVALIDO TO TRUE
045900           DISPLAY '* AE RECHAZADO - NEGOCIO NO EXISTE = '
046000                   MNT-BUSINESS-ID
046100        WHEN NEG-BUSINESS-ID (IDX-NEG) EQUAL MNT-BUSINESS-ID
046200           CONTINUE
046300     END-SEARCH
046400
046500     IF WS-PEDIDO-VALIDO AND MNT-START-DATE > MNT-END-DATE
046600        SET WS-PEDIDO-INVALIDO TO TRUE
046700        DISPLAY '* AE RECHAZADO - FECHA DESDE POSTERIOR A HASTA'
046800     END-IF
046900
047000     IF WS-PEDIDO-VALIDO
047100        PERFORM 2050-VALIDAR-EJERCICIO-I
047200           THRU 2050-VALIDAR-EJERCICIO-F
047300        IF WS-HALLADO
047400           SET WS-PEDIDO-INVALIDO TO TRUE
047500           DISPLAY '* AE RECHAZADO - EJERCICIO DUPLICADO '
047600                   'NEGOCIO/ANIO'
047700        END-IF
047800     END-IF
047900
048000     IF WS-PEDIDO-VALIDO
048100        PERFORM 2060-GENERAR-ID-EJE-I THRU 2060-GENERAR-ID-EJE-F
048200        ADD 1 TO WS-EJE-CANT
048300        MOVE WS-ID-EJERCICIO-NUEVO
048400                              TO EJE-FISCAL-YEAR-ID (WS-EJE-CANT)
048500        MOVE MNT-BUSINESS-ID TO EJE-BUSINESS-ID (WS-EJE-CANT)
048600        MOVE MNT-YEAR-NUMBER TO EJE-YEAR-NUMBER (WS-EJE-CANT)
048700        MOVE MNT-START-DATE  TO EJE-START-DATE (WS-EJE-CANT)
048800        MOVE MNT-END-DATE    TO EJE-END-DATE (WS-EJE-CANT)
048900        SET  EJE-ABIERTO (WS-EJE-CANT) TO TRUE
049000        DISPLAY '* AE OK - EJERCICIO ' WS-ID-EJERCICIO-NUEVO
049100                ' DE ALTA'
049200     END-IF.
049300
049400 2000-ALTA-EJERCICIO-F. EXIT.
049500
049600*-----------------------------------------------------------------
049700 2050-VALIDAR-EJERCICIO-I.
049800
049900     SET WS-NO-HALLADO TO TRUE
050000     SET IDX-EJE TO 1
050100     SEARCH WS-EJE-ENTRY
050200        AT END
050300           CONTINUE
050400        WHEN EJE-BUSINESS-ID (IDX-EJE) EQUAL MNT-BUSINESS-ID
050500             AND EJE-YEAR-NUMBER (IDX-EJE) EQUAL MNT-YEAR-NUMBER
050600           SET WS-HALLADO TO TRUE
050700     END-SEARCH.
050800
050900 2050-VALIDAR-EJERCICIO-F. EXIT.
051000
051100*-----------------------------------------------------------------
051200 2060-GENERAR-ID-EJE-I.
051300
051400     SET IDX-SEC TO 1
051500     SEARCH WS-SEC-ENTRY
051600        AT END
051700           PERFORM 2061-ALTA-SEC-EJE-I THRU 2061-ALTA-SEC-EJE-F
051800        WHEN SEC-BUSINESS-ID (IDX-SEC) EQUAL MNT-BUSINESS-ID
051900             AND SEC-SEQUENCE-KEY (IDX-SEC) EQUAL 'FISCAL-YEAR'
052000           PERFORM 2062-USAR-SEC-EJE-I THRU 2062-USAR-SEC-EJE-F
052100     END-SEARCH.
052200
052300 2060-GENERAR-ID-EJE-F. EXIT.
052400
052500*-----------------------------------------------------------------
052600 2061-ALTA-SEC-EJE-I.
052700
052800     ADD 1 TO WS-SEC-CANT
052900     MOVE MNT-BUSINESS-ID   TO SEC-BUSINESS-ID (WS-SEC-CANT)
053000     MOVE 'FISCAL-YEAR'     TO SEC-SEQUENCE-KEY (WS-SEC-CANT)
053100     MOVE 1                 TO WS-ID-EJERCICIO-NUEVO
053200     MOVE 2                 TO SEC-NEXT-NUMBER (WS-SEC-CANT).
053300
053400 2061-ALTA-SEC-EJE-F. EXIT.
053500
053600*-----------------------------------------------------------------
053700 2062-USAR-SEC-EJE-I.
053800
053900     MOVE SEC-NEXT-NUMBER (IDX-SEC) TO WS-ID-EJERCICIO-NUEVO
054000     ADD 1 TO SEC-NEXT-NUMBER (IDX-SEC).
054100
054200 2062-USAR-SEC-EJE-F. EXIT.
054300
054400*-----------------------------------------------------------------
054500*    IC - INICIAR CIERRE DE EJERCICIO (OPEN -> CLOSING)
054600*    02/10/1990 RDM - ALTA DE IC/CC (SOLIC.CONT-0170)             021090RD
054700*    19/11/1993 CBA - VALIDA ANIO ANTERIOR/PERIODOS (CONT-0276)   191193CB
054800 2100-INICIAR-CIERRE-I.
054900
055000     PERFORM 2050-VALIDAR-EJERCICIO-I
055100        THRU 2050-VALIDAR-EJERCICIO-F
055200
055300     IF WS-NO-HALLADO
055400        SET WS-PEDIDO-INVALIDO TO TRUE
055500        DISPLAY '* IC RECHAZADO - EJERCICIO NO EXISTE'
055600     ELSE
055700        IF NOT EJE-ABIERTO (IDX-EJE)
055800           SET WS-PEDIDO-INVALIDO TO TRUE
055900           DISPLAY '* IC RECHAZADO - EJERCICIO NO ESTA ABIERTO'
056000        ELSE
056100           SET WS-PREREQ-OK TO TRUE
056200           PERFORM 2071-VALIDAR-ANIO-ANTERIOR-I
056300              THRU 2071-VALIDAR-ANIO-ANTERIOR-F
056400           PERFORM 2072-VALIDAR-PERIODOS-ABIERTOS-I
056500              THRU 2072-VALIDAR-PERIODOS-ABIERTOS-F
056600           IF WS-PREREQ-FALLA
056700              SET WS-PEDIDO-INVALIDO TO TRUE
056800              DISPLAY '* IC RECHAZADO - ANIO ANTERIOR NO '
056900                      'CERRADO O QUEDAN PERIODOS ABIERTOS'
057000           ELSE
057100              SET EJE-EN-CIERRE (IDX-EJE) TO TRUE
057200              DISPLAY '* IC OK - EJERCICIO EN CIERRE'
057300           END-IF
057400        END-IF
057500     END-IF.
057600
057700 2100-INICIAR-CIERRE-F. EXIT.
057800
057900*-----------------------------------------------------------------
058000 2071-VALIDAR-ANIO-ANTERIOR-I.
058100
058200     COMPUTE WS-ANIO-ANTERIOR = MNT-YEAR-NUMBER - 1
058300
058400     SET IDX-EJE2 TO 1
058500     SEARCH WS-EJE-ENTRY VARYING IDX-EJE2
058600        AT END
058700           CONTINUE
058800        WHEN EJE-BUSINESS-ID (IDX-EJE2) EQUAL MNT-BUSINESS-ID
058900             AND EJE-YEAR-NUMBER (IDX-EJE2)
059000                    EQUAL WS-ANIO-ANTERIOR
059100           IF NOT EJE-CERRADO (IDX-EJE2)
059200              SET WS-PREREQ-FALLA TO TRUE
059300           END-IF
059400     END-SEARCH.
059500
059600 2071-VALIDAR-ANIO-ANTERIOR-F. EXIT.
059700
059800*-----------------------------------------------------------------
059900 2072-VALIDAR-PERIODOS-ABIERTOS-I.
060000
060100     SET IDX-PER TO 1
060200     SEARCH WS-PER-ENTRY
060300        AT END
060400           CONTINUE
060500        WHEN PER-FISCAL-YEAR-ID (IDX-PER)
060600                EQUAL EJE-FISCAL-YEAR-ID (IDX-EJE)
060700             AND PER-ABIERTO (IDX-PER)
060800           SET WS-PREREQ-FALLA TO TRUE
060900     END-SEARCH.
061000
061100 2072-VALIDAR-PERIODOS-ABIERTOS-F. EXIT.
061200
061300*-----------------------------------------------------------------
061400*    CC - COMPLETAR CIERRE DE EJERCICIO (CLOSING -> CLOSED)
061500 2200-COMPLETAR-CIERRE-I.
061600
061700     PERFORM 2050-VALIDAR-EJERCICIO-I
061800        THRU 2050-VALIDAR-EJERCICIO-F
061900
062000     IF WS-NO-HALLADO
062100        SET WS-PEDIDO-INVALIDO TO TRUE
062200        DISPLAY '* CC RECHAZADO - EJERCICIO NO EXISTE'
062300     ELSE
062400        IF NOT EJE-EN-CIERRE (IDX-EJE)
062500           SET WS-PEDIDO-INVALIDO TO TRUE
062600           DISPLAY '* CC RECHAZADO - EJERCICIO NO ESTA EN '
062700                   'CIERRE'
062800        ELSE
062900           SET EJE-CERRADO (IDX-EJE) TO TRUE
063000           DISPLAY '* CC OK - EJERCICIO CERRADO'
063100        END-IF
063200     END-IF.
063300
063400 2200-COMPLETAR-CIERRE-F. EXIT.
063500
063600*-----------------------------------------------------------------
063700*    AP - ALTA DE UN PERIODO SUELTO
063800 3000-ALTA-PERIODO-I.
063900
064000     PERFORM 2050-VALIDAR-EJERCICIO-I
064100        THRU 2050-VALIDAR-EJERCICIO-F
064200
064300     IF WS-NO-HALLADO
064400        SET WS-PEDIDO-INVALIDO TO TRUE
064500        DISPLAY '* AP RECHAZADO - EJERCICIO NO EXISTE'
064600     ELSE
064700        MOVE EJE-FISCAL-YEAR-ID (IDX-EJE) TO WS-FISCAL-YEAR-ID-REF
064800
064900        IF MNT-PERIOD-NUMBER < 1 OR MNT-PERIOD-NUMBER > 13
065000           SET WS-PEDIDO-INVALIDO TO TRUE
065100           DISPLAY '* AP RECHAZADO - NUMERO DE PERIODO FUERA '
065200                   'DE RANGO'
065300        END-IF
065400
065500        IF WS-PEDIDO-VALIDO AND MNT-START-DATE > MNT-END-DATE
065600           SET WS-PEDIDO-INVALIDO TO TRUE
065700           DISPLAY '* AP RECHAZADO - FECHA DESDE POSTERIOR A '
065800                   'HASTA'
065900        END-IF
066000
066100        IF WS-PEDIDO-VALIDO
066200           PERFORM 3050-VALIDAR-PERIODO-I
066300              THRU 3050-VALIDAR-PERIODO-F
066400           IF WS-HALLADO
066500              SET WS-PEDIDO-INVALIDO TO TRUE
066600              DISPLAY '* AP RECHAZADO - PERIODO DUPLICADO '
066700                      'EJERCICIO/NUMERO'
066800           END-IF
066900        END-IF
067000
067100        IF WS-PEDIDO-VALIDO
067200           PERFORM 3060-GENERAR-ID-PER-I
067300              THRU 3060-GENERAR-ID-PER-F
067400           ADD 1 TO WS-PER-CANT
067500           MOVE WS-ID-PERIODO-NUEVO
067600                         TO PER-FISCAL-PERIOD-ID (WS-PER-CANT)
067700           MOVE WS-FISCAL-YEAR-ID-REF
067800                         TO PER-FISCAL-YEAR-ID (WS-PER-CANT)
067900           MOVE MNT-PERIOD-NUMBER
068000                         TO PER-PERIOD-NUMBER (WS-PER-CANT)
068100           MOVE MNT-START-DATE TO PER-START-DATE (WS-PER-CANT)
068200           MOVE MNT-END-DATE   TO PER-END-DATE (WS-PER-CANT)
068300           SET  PER-ABIERTO (WS-PER-CANT) TO TRUE
068400           DISPLAY '* AP OK - PERIODO ' WS-ID-PERIODO-NUEVO
068500                   ' DE ALTA'
068600        END-IF
068700     END-IF.
068800
068900 3000-ALTA-PERIODO-F. EXIT.
069000
069100*-----------------------------------------------------------------
069200 3050-VALIDAR-PERIODO-I.
069300
069400     SET WS-NO-HALLADO TO TRUE
069500     SET IDX-PER TO 1
069600     SEARCH WS-PER-ENTRY
069700        AT END
069800           CONTINUE
069900        WHEN PER-FISCAL-YEAR-ID (IDX-PER)
070000                EQUAL WS-FISCAL-YEAR-ID-REF
070100             AND PER-PERIOD-NUMBER (IDX-PER)
070200                EQUAL MNT-PERIOD-NUMBER
070300           SET WS-HALLADO TO TRUE
070400     END-SEARCH.
070500
070600 3050-VALIDAR-PERIODO-F. EXIT.
070700
070800*-----------------------------------------------------------------
070900 3060-GENERAR-ID-PER-I.
071000
071100     SET IDX-SEC TO 1
071200     SEARCH WS-SEC-ENTRY
071300        AT END
071400           PERFORM 3061-ALTA-SEC-PER-I THRU 3061-ALTA-SEC-PER-F
071500        WHEN SEC-BUSINESS-ID (IDX-SEC) EQUAL MNT-BUSINESS-ID
071600             AND SEC-SEQUENCE-KEY (IDX-SEC) EQUAL 'FISCAL-PERIOD'
071700           PERFORM 3062-USAR-SEC-PER-I THRU 3062-USAR-SEC-PER-F
071800     END-SEARCH.
071900
072000 3060-GENERAR-ID-PER-F. EXIT.
072100
072200*-----------------------------------------------------------------
072300 3061-ALTA-SEC-PER-I.
072400
072500     ADD 1 TO WS-SEC-CANT
072600     MOVE MNT-BUSINESS-ID   TO SEC-BUSINESS-ID (WS-SEC-CANT)
072700     MOVE 'FISCAL-PERIOD'   TO SEC-SEQUENCE-KEY (WS-SEC-CANT)
072800     MOVE 1                 TO WS-ID-PERIODO-NUEVO
072900     MOVE 2                 TO SEC-NEXT-NUMBER (WS-SEC-CANT).
073000
073100 3061-ALTA-SEC-PER-F. EXIT.
073200
073300*-----------------------------------------------------------------
073400 3062-USAR-SEC-PER-I.
073500
073600     MOVE SEC-NEXT-NUMBER (IDX-SEC) TO WS-ID-PERIODO-NUEVO
073700     ADD 1 TO SEC-NEXT-NUMBER (IDX-SEC).
073800
073900 3062-USAR-SEC-PER-F. EXIT.
074000
074100*-----------------------------------------------------------------
074200*    GM - GENERAR LOS PERIODOS MENSUALES DE UN EJERCICIO
074300*    14/05/1991 RDM - ALTA DE ESTE PARRAFO (SOLIC.CONT-0201)      140591RD
074400*    05/03/2001 LTO - VALIDAR-SIN-PERIODOS ANTES DE GM (CONT-0455)050301LT
074500 3100-GENERAR-PERIODOS-I.
074600
074700     PERFORM 2050-VALIDAR-EJERCICIO-I
074800        THRU 2050-VALIDAR-EJERCICIO-F
074900
075000     IF WS-NO-HALLADO
075100        SET WS-PEDIDO-INVALIDO TO TRUE
075200        DISPLAY '* GM RECHAZADO - EJERCICIO NO EXISTE'
075300     ELSE
075400        MOVE EJE-FISCAL-YEAR-ID (IDX-EJE) TO WS-FISCAL-YEAR-ID-REF
075500        PERFORM 3070-VALIDAR-SIN-PERIODOS-I
075600           THRU 3070-VALIDAR-SIN-PERIODOS-F
075700        IF WS-EJE-TIENE-PERIODOS
075800           SET WS-PEDIDO-INVALIDO TO TRUE
075900           DISPLAY '* GM RECHAZADO - EL EJERCICIO YA TIENE '
076000                   'PERIODOS'
076100        ELSE
076200           MOVE EJE-START-DATE (IDX-EJE) TO WS-FECHA-PER-INI
076300           MOVE 1 TO WS-NUM-PERIODO-GM
076400           MOVE ZEROS TO WS-PERIODOS-GENERADOS
076500           PERFORM 3105-GENERAR-UN-PERIODO-I
076600              THRU 3105-GENERAR-UN-PERIODO-F
076700              UNTIL WS-FECHA-PER-INI > EJE-END-DATE (IDX-EJE)
076800                 OR WS-NUM-PERIODO-GM > 12
076900           DISPLAY '* GM OK - ' WS-PERIODOS-GENERADOS
077000                   ' PERIODOS GENERADOS'
077100        END-IF
077200     END-IF.
077300
077400 3100-GENERAR-PERIODOS-F. EXIT.
077500
077600*-----------------------------------------------------------------
077700 3070-VALIDAR-SIN-PERIODOS-I.
077800
077900     SET WS-EJE-SIN-PERIODOS TO TRUE
078000     SET IDX-PER TO 1
078100     SEARCH WS-PER-ENTRY
078200        AT END
078300           CONTINUE
078400        WHEN PER-FISCAL-YEAR-ID (IDX-PER)
078500                EQUAL WS-FISCAL-YEAR-ID-REF
078600           SET WS-EJE-TIENE-PERIODOS TO TRUE
078700     END-SEARCH.
078800
078900 3070-VALIDAR-SIN-PERIODOS-F. EXIT.
079000
079100*-----------------------------------------------------------------
079200 3105-GENERAR-UN-PERIODO-I.
079300
079400     MOVE WS-FECHA-PER-INI TO WS-FECHA-TRABAJO
079500     PERFORM 3110-DIAS-DEL-MES-I THRU 3110-DIAS-DEL-MES-F
079600
079700     COMPUTE WS-FECHA-FIN-MES = WS-FTR-AAAA * 10000
079800                               + WS-FTR-MM   * 100
079900                               + WS-DIAS-EN-MES
080000
080100     IF WS-FECHA-FIN-MES > EJE-END-DATE (IDX-EJE)
080200        MOVE EJE-END-DATE (IDX-EJE) TO WS-FECHA-FIN-MES
080300     END-IF
080400
080500     PERFORM 3060-GENERAR-ID-PER-I THRU 3060-GENERAR-ID-PER-F
080600     ADD 1 TO WS-PER-CANT
080700     MOVE WS-ID-PERIODO-NUEVO
080800                          TO PER-FISCAL-PERIOD-ID (WS-PER-CANT)
080900     MOVE WS-FISCAL-YEAR-ID-REF
081000                          TO PER-FISCAL-YEAR-ID (WS-PER-CANT)
081100     MOVE WS-NUM-PERIODO-GM TO PER-PERIOD-NUMBER (WS-PER-CANT)
081200     MOVE WS-FECHA-PER-INI  TO PER-START-DATE (WS-PER-CANT)
081300     MOVE WS-FECHA-FIN-MES  TO PER-END-DATE (WS-PER-CANT)
081400     SET  PER-ABIERTO (WS-PER-CANT) TO TRUE
081500     ADD 1 TO WS-PERIODOS-GENERADOS
081600
081700     MOVE WS-FECHA-FIN-MES TO WS-FECHA-TRABAJO
081800     PERFORM 3130-SUMAR-UN-DIA-I THRU 3130-SUMAR-UN-DIA-F
081900     MOVE WS-FECHA-SIGUIENTE TO WS-FECHA-PER-INI
082000     ADD 1 TO WS-NUM-PERIODO-GM.
082100
082200 3105-GENERAR-UN-PERIODO-F. EXIT.
082300
082400*-----------------------------------------------------------------
082500*    DADO WS-FTR-AAAA/WS-FTR-MM (EN WS-FECHA-TRABAJO), CALCULA
082600*    CUANTOS DIAS TIENE ESE MES (CON AJUSTE DE BISIESTO EN FEBRERO)
082700*    08/01/1992 CBA - SE ARMA WS-TABLA-DIASMES (SOLIC.CONT-0222)  080192CB
082800 3110-DIAS-DEL-MES-I.
082900
083000     MOVE WS-DIASMES-ENTRY (WS-FTR-MM) TO WS-DIAS-EN-MES
083100     IF WS-FTR-MM EQUAL 2
083200        PERFORM 3115-VALIDAR-BISIESTO-I
083300           THRU 3115-VALIDAR-BISIESTO-F
083400        IF WS-ES-BISIESTO
083500           MOVE 29 TO WS-DIAS-EN-MES
083600        END-IF
083700     END-IF.
083800
083900 3110-DIAS-DEL-MES-F. EXIT.
084000
084100*-----------------------------------------------------------------
084200 3115-VALIDAR-BISIESTO-I.
084300
084400     SET WS-NO-ES-BISIESTO TO TRUE
084500     DIVIDE WS-FTR-AAAA BY 4   GIVING WS-TEMP-DIV
084600                               REMAINDER WS-RESTO-4
084700     DIVIDE WS-FTR-AAAA BY 100 GIVING WS-TEMP-DIV
084800                               REMAINDER WS-RESTO-100
084900     DIVIDE WS-FTR-AAAA BY 400 GIVING WS-TEMP-DIV
085000                               REMAINDER WS-RESTO-400
085100
085200     IF WS-RESTO-4 EQUAL ZEROS
085300        IF WS-RESTO-100 NOT EQUAL ZEROS OR WS-RESTO-400 EQUAL ZEROS
085400           SET WS-ES-BISIESTO TO TRUE
085500        END-IF
085600     END-IF.
085700
085800 3115-VALIDAR-BISIESTO-F. EXIT.
085900
086000*-----------------------------------------------------------------
086100*    SUMA UN DIA A WS-FECHA-TRABAJO, RESULTADO EN WS-FECHA-SIGUIENTE
086200 3130-SUMAR-UN-DIA-I.
086300
086400     ADD 1 TO WS-FTR-DD
086500     PERFORM 3110-DIAS-DEL-MES-I THRU 3110-DIAS-DEL-MES-F
086600
086700     IF WS-FTR-DD > WS-DIAS-EN-MES
086800        MOVE 1 TO WS-FTR-DD
086900        ADD 1 TO WS-FTR-MM
087000        IF WS-FTR-MM > 12
087100           MOVE 1 TO WS-FTR-MM
087200           ADD 1 TO WS-FTR-AAAA
087300        END-IF
087400     END-IF
087500
087600     MOVE WS-FECHA-TRABAJO TO WS-FECHA-SIGUIENTE.
087700
087800 3130-SUMAR-UN-DIA-F. EXIT.
087900
088000*-----------------------------------------------------------------
088100*    CP - CERRAR UN PERIODO (OPEN -> CLOSED)
088200 3200-CERRAR-PERIODO-I.
088300
088400     PERFORM 2050-VALIDAR-EJERCICIO-I
088500        THRU 2050-VALIDAR-EJERCICIO-F
088600
088700     IF WS-NO-HALLADO
088800        SET WS-PEDIDO-INVALIDO TO TRUE
088900        DISPLAY '* CP RECHAZADO - EJERCICIO NO EXISTE'
089000     ELSE
089100        MOVE EJE-FISCAL-YEAR-ID (IDX-EJE) TO WS-FISCAL-YEAR-ID-REF
089200        PERFORM 3050-VALIDAR-PERIODO-I
089300           THRU 3050-VALIDAR-PERIODO-F
089400        IF WS-NO-HALLADO
089500           SET WS-PEDIDO-INVALIDO TO TRUE
089600           DISPLAY '* CP RECHAZADO - PERIODO NO EXISTE'
089700        ELSE
089800           IF NOT PER-ABIERTO (IDX-PER)
089900              SET WS-PEDIDO-INVALIDO TO TRUE
090000              DISPLAY '* CP RECHAZADO - PERIODO NO ESTA '
090100                      'ABIERTO'
090200           ELSE
090300              SET PER-CERRADO (IDX-PER) TO TRUE
090400              DISPLAY '* CP OK - PERIODO CERRADO'
090500           END-IF
090600        END-IF
090700     END-IF.
090800
090900 3200-CERRAR-PERIODO-F. EXIT.
091000
091100*-----------------------------------------------------------------
091200*    RP - REABRIR UN PERIODO (CLOSED -> OPEN)
091300 3300-REABRIR-PERIODO-I.
091400
091500     PERFORM 2050-VALIDAR-EJERCICIO-I
091600        THRU 2050-VALIDAR-EJERCICIO-F
091700
091800     IF WS-NO-HALLADO
091900        SET WS-PEDIDO-INVALIDO TO TRUE
092000        DISPLAY '* RP RECHAZADO - EJERCICIO NO EXISTE'
092100     ELSE
092200        IF NOT EJE-ABIERTO (IDX-EJE)
092300           SET WS-PEDIDO-INVALIDO TO TRUE
092400           DISPLAY '* RP RECHAZADO - EJERCICIO NO ESTA '
092500                   'ABIERTO (NO SE PUEDE REABRIR UN PERIODO '
092600                   'DE UN EJERCICIO EN CIERRE O CERRADO)'
092700        ELSE
092800           MOVE EJE-FISCAL-YEAR-ID (IDX-EJE)
092900                                 TO WS-FISCAL-YEAR-ID-REF
093000           PERFORM 3050-VALIDAR-PERIODO-I
093100              THRU 3050-VALIDAR-PERIODO-F
093200           IF WS-NO-HALLADO
093300              SET WS-PEDIDO-INVALIDO TO TRUE
093400              DISPLAY '* RP RECHAZADO - PERIODO NO EXISTE'
093500           ELSE
093600              IF NOT PER-CERRADO (IDX-PER)
093700                 SET WS-PEDIDO-INVALIDO TO TRUE
093800                 DISPLAY '* RP RECHAZADO - PERIODO NO ESTA '
093900                         'CERRADO'
094000              ELSE
094100                 SET PER-ABIERTO (IDX-PER) TO TRUE
094200                 DISPLAY '* RP OK - PERIODO REABIERTO'
094300              END-IF
094400           END-IF
094500        END-IF
094600     END-IF.
094700
094800 3300-REABRIR-PERIODO-F. EXIT.
094900
095000*-----------------------------------------------------------------
095100 9000-REGRABAR-TABLAS-I.
095200
095300     PERFORM 9100-REGRABAR-EJE-I THRU 9100-REGRABAR-EJE-F
095400     PERFORM 9200-REGRABAR-PER-I THRU 9200-REGRABAR-PER-F
095500     PERFORM 9300-REGRABAR-SEC-I THRU 9300-REGRABAR-SEC-F.
095600
095700 9000-REGRABAR-TABLAS-F. EXIT.
095800
095900*-----------------------------------------------------------------
096000 9100-REGRABAR-EJE-I.
096100
096200     PERFORM 9110-GRABAR-UN-EJE-I THRU 9110-GRABAR-UN-EJE-F
096300        VARYING WS-SUBI-TABLA FROM 1 BY 1
096400        UNTIL WS-SUBI-TABLA > WS-EJE-CANT.
096500
096600 9100-REGRABAR-EJE-F. EXIT.
096700
096800*-----------------------------------------------------------------
096900 9110-GRABAR-UN-EJE-I.
097000
097100     WRITE REG-FSCYRO FROM WS-EJE-ENTRY (WS-SUBI-TABLA)
097200     IF FS-FSCYRO NOT EQUAL '00'
097300        DISPLAY '* ERROR GRABANDO FSCYRO = ' FS-FSCYRO
097400        MOVE 9999 TO RETURN-CODE
097500     END-IF.
097600
097700 9110-GRABAR-UN-EJE-F. EXIT.
097800
097900*-----------------------------------------------------------------
098000 9200-REGRABAR-PER-I.
098100
098200     PERFORM 9210-GRABAR-UN-PER-I THRU 9210-GRABAR-UN-PER-F
098300        VARYING WS-SUBI-TABLA FROM 1 BY 1
098400        UNTIL WS-SUBI-TABLA > WS-PER-CANT.
098500
098600 9200-REGRABAR-PER-F. EXIT.
098700
098800*-----------------------------------------------------------------
098900 9210-GRABAR-UN-PER-I.
099000
099100     WRITE REG-FSCPDO FROM WS-PER-ENTRY (WS-SUBI-TABLA)
099200     IF FS-FSCPDO NOT EQUAL '00'
099300        DISPLAY '* ERROR GRABANDO FSCPDO = ' FS-FSCPDO
099400        MOVE 9999 TO RETURN-CODE
099500     END-IF.
099600
099700 9210-GRABAR-UN-PER-F. EXIT.
099800
099900*-----------------------------------------------------------------
100000 9300-REGRABAR-SEC-I.
100100
100200     PERFORM 9310-GRABAR-UNA-SEC-I THRU 9310-GRABAR-UNA-SEC-F
100300        VARYING WS-SUBI-TABLA FROM 1 BY 1
100400        UNTIL WS-SUBI-TABLA > WS-SEC-CANT.
100500
100600 9300-REGRABAR-SEC-F. EXIT.
100700
100800*-----------------------------------------------------------------
100900 9310-GRABAR-UNA-SEC-I.
101000
101100     WRITE REG-NUMSO FROM WS-SEC-ENTRY (WS-SUBI-TABLA)
101200     IF FS-NUMSO NOT EQUAL '00'
101300        DISPLAY '* ERROR GRABANDO NUMSO = ' FS-NUMSO
101400        MOVE 9999 TO RETURN-CODE
101500     END-IF.
101600
101700 9310-GRABAR-UNA-SEC-F. EXIT.
101800
101900*-----------------------------------------------------------------
102000 9999-FINAL-I.
102100
102200     PERFORM 9000-REGRABAR-TABLAS-I THRU 9000-REGRABAR-TABLAS-F
102300
102400     CLOSE MNTIN BUSMTB FSCYRI FSCPDI NUMSI FSCYRO FSCPDO NUMSO
102500
102600     DISPLAY '=============================================='
102700     DISPLAY 'PGMB3CGL - MANTENIMIENTO FISCAL - RESUMEN'
102800     DISPLAY 'PEDIDOS LEIDOS      : ' WS-PEDIDOS-LEIDOS
102900     DISPLAY 'PEDIDOS APLICADOS   : ' WS-PEDIDOS-OK
103000     DISPLAY 'PEDIDOS RECHAZADOS  : ' WS-PEDIDOS-RECHAZ.
103100
103200 9999-FINAL-F. EXIT.
