000100************************************************
000200*    CPNUMSEQ                                  *
000300*    LAYOUT TABLA DE NUMERACION DE DOCUMENTOS   *
000400*    KC02788.ALU9999.CONTA.NUMERADOR            *
000500*    LARGO 40 BYTES                              *
000600*    LLAVE = (BUSINESS-ID, SEQUENCE-KEY)         *
000700*    NEXT-NUMBER SE LEE, SE FORMATEA Y SE        *
000800*    INCREMENTA EN 1 ANTES DE REGRABAR LA TABLA   *
000900*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE  *
001000*    QUIEN LLAMA (03 WS-SEC-ENTRY OCCURS ...       *
001100*    INDEXED BY ... COPY CPNUMSEQ. ==> QUEDA EN 05)*
001200************************************************
001300     05  SEC-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
001400     05  SEC-SEQUENCE-KEY        PIC X(20)    VALUE SPACES.
001500     05  SEC-NEXT-NUMBER         PIC 9(09)    VALUE ZEROS.
001600     05  FILLER                  PIC X(02)    VALUE SPACES.
