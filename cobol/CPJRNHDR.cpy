000100**************************************************************
000200*    CPJRNHDR                                                *
000300*    LAYOUT CABECERA DE ASIENTO CONTABILIZADO (JOURNAL)       *
000400*    KC02788.ALU9999.CONTA.ASIENTO                            *
000500*    LARGO 615 BYTES - ARCHIVO DE SALIDA SECUENCIAL           *
000600*    UNA VEZ GRABADO, EL ASIENTO ES INMUTABLE                 *
000700*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA   *
000800*    (01 WS-ASIENTO. COPY CPJRNHDR. ==> QUEDA EN 03)           *
000900**************************************************************
001000     03  JRN-JOURNAL-ID          PIC 9(09)    VALUE ZEROS.
001100     03  JRN-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
001200     03  JRN-FISCAL-PERIOD-ID    PIC 9(09)    VALUE ZEROS.
001300*        JE/CE/CR/CD/SJ/PJ - ESTA CORRIDA SOLO EMITE JE Y CE
001400     03  JRN-JOURNAL-TYPE        PIC X(02)    VALUE SPACES.
001500         88  JRN-ES-JE                         VALUE 'JE'.
001600         88  JRN-ES-CE                         VALUE 'CE'.
001700     03  JRN-ENTRY-DATE          PIC 9(08)    VALUE ZEROS.
001800     03  JRN-POSTING-DATE        PIC 9(08)    VALUE ZEROS.
001900     03  JRN-DOCUMENT-ID         PIC 9(09)    VALUE ZEROS.
002000     03  JRN-REFERENCE           PIC X(50)    VALUE SPACES.
002100     03  JRN-DESCRIPTION         PIC X(500)   VALUE SPACES.
002200*        CERO = NO ES UNA REVERSA
002300     03  JRN-REVERSES-JOURNAL-ID PIC 9(09)    VALUE ZEROS.
002400     03  FILLER                  PIC X(02)    VALUE SPACES.
