000100**************************************************************
000200*    CPJRNLIN                                                *
000300*    LAYOUT LINEA DE ASIENTO CONTABILIZADO (JOURNAL-LINE)     *
000400*    LARGO 232 BYTES - ARCHIVO DE SALIDA SECUENCIAL           *
000500*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA   *
000600*    (01 WS-LINEA-ASI. COPY CPJRNLIN. ==> QUEDA EN 03)         *
000700**************************************************************
000800     03  JRL-JOURNAL-ID          PIC 9(09)    VALUE ZEROS.
000900     03  JRL-LINE-NUMBER         PIC 9(04)    VALUE ZEROS.
001000     03  JRL-ACCOUNT-ID          PIC 9(09)    VALUE ZEROS.
001100     03  JRL-ENTRY-TYPE          PIC X(01)    VALUE SPACES.
001200         88  JRL-ES-DEBITO                     VALUE 'D'.
001300         88  JRL-ES-CREDITO                    VALUE 'C'.
001400*        SIEMPRE POSITIVO, 2 DECIMALES
001500     03  JRL-AMOUNT              PIC S9(13)V99 COMP-3
001600                                              VALUE ZEROS.
001700     03  JRL-LINE-DESCRIPTION    PIC X(200)   VALUE SPACES.
001800     03  FILLER                  PIC X(01)    VALUE SPACES.
