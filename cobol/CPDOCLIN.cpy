000100**************************************************************
000200*    CPDOCLIN                                                *
000300*    (EX-COPY_CORTE - LAYOUT DE LINEA, MIGRADO A LINEA DE     *
000400*    DOCUMENTO CONTABLE)                                     *
000500*    LAYOUT LINEA DE DOCUMENTO (JOURNAL-ENTRY-DOCUMENT-LINE / *
000600*    CLOSING-ENTRY-DOCUMENT-LINE - MISMO LARGO, 2 TIPOS)      *
000700*    LARGO 240 BYTES                                          *
000800**************************************************************
000900*    POSICION RELATIVA (1:9) DOCUMENT-ID (CABECERA PADRE)
001000*    POSICION RELATIVA (10:9) LINE-ID (CLAVE SURROGADA)
001100*    POSICION RELATIVA (19:9) ACCOUNT-ID (CUENTA YA RESUELTA
001200*    POR PGMRSCTA - NO SE GRABA CODIGO TIPEADO POR EL USUARIO)
001300*    POSICION RELATIVA (28:8) SIGNED-AMOUNT (COMP-3, 15 DIGITOS)
001400*        + DEBITO / - CREDITO, NUNCA CERO
001500*    POSICION RELATIVA (36:200) LINE-DESCRIPTION
001600*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA.
001700*    NIVEL CANONICO = 03 (01 WS-LINEA-DOC. / 01 WS-BUFFER-LINEA.
001800*    COPY CPDOCLIN.) - EN PGMB2CGL, DENTRO DE 03 WS-LINDOC-ENTRY
001900*    OCCURS ... SE USA COPY CPDOCLIN REPLACING ==03== BY ==05==.
002000     03  LDO-DOCUMENT-ID         PIC 9(09)     VALUE ZEROS.
002100     03  LDO-LINE-ID             PIC 9(09)     VALUE ZEROS.
002200     03  LDO-ACCOUNT-ID          PIC 9(09)     VALUE ZEROS.
002300     03  LDO-SIGNED-AMOUNT       PIC S9(13)V99 COMP-3
002400                                              VALUE ZEROS.
002500     03  LDO-LINE-DESCRIPTION    PIC X(200)    VALUE SPACES.
002600     03  FILLER                  PIC X(05)     VALUE SPACES.
