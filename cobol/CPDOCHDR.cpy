000100************************************************************
000200*    CPDOCHDR                                              *
000300*    LAYOUT CABECERA DE DOCUMENTO (ASIENTO MANUAL JE /      *
000400*    ASIENTO DE CIERRE CE)                                 *
000500*    KC02788.ALU9999.CONTA.DOCUMENTO                        *
000600*    LARGO 600 BYTES                                        *
000700*    ARCHIVO DE ENTRADA/SALIDA SECUENCIAL (LINE SEQUENTIAL) *
000800*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA*
000900*    (01 WS-DOCUMENTO. COPY CPDOCHDR. ==> QUEDA EN 03)      *
001000************************************************************
001100     03  DOC-DOCUMENT-ID         PIC 9(09)    VALUE ZEROS.
001200     03  DOC-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
001300*        'JE' = ASIENTO MANUAL    'CE' = ASIENTO DE CIERRE
001400     03  DOC-DOCUMENT-TYPE       PIC X(02)    VALUE SPACES.
001500         88  DOC-ES-JE                         VALUE 'JE'.
001600         88  DOC-ES-CE                         VALUE 'CE'.
001700     03  DOC-DOCUMENT-NUMBER     PIC X(50)    VALUE SPACES.
001800*        FORMATO CCYYMMDD
001900     03  DOC-DOCUMENT-DATE       PIC 9(08)    VALUE ZEROS.
002000     03  DOC-STATUS              PIC X(01)    VALUE 'O'.
002100         88  DOC-ABIERTO                       VALUE 'O'.
002200         88  DOC-COMPLETADO                    VALUE 'C'.
002300         88  DOC-CONTABILIZADO                 VALUE 'P'.
002400         88  DOC-ANULADO                        VALUE 'V'.
002500     03  DOC-DESCRIPTION         PIC X(500)   VALUE SPACES.
002600*        SOLO SE USA EN CE
002700     03  DOC-FISCAL-YEAR-ID      PIC 9(09)    VALUE ZEROS.
002800*        CERO HASTA QUE SE CONTABILIZA
002900     03  DOC-JOURNAL-ID          PIC 9(09)    VALUE ZEROS.
003000     03  FILLER                  PIC X(03)    VALUE SPACES.
