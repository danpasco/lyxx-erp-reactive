000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMB1CGL.
000300 AUTHOR. M. VILLALBA.
000400 INSTALLATION. DEPTO SISTEMAS - CONTADURIA GENERAL.
000500 DATE-WRITTEN. 14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONTADURIA GENERAL.
000800****************************************************************
000900*                                                              *
001000*    PGMB1CGL  -  ALTA DE DOCUMENTOS CONTABLES (JE / CE)       *
001100*                                                              *
001200*    RECIBE LOS PEDIDOS DE ASIENTO MANUAL (JE) Y DE ASIENTO    *
001300*    DE CIERRE (CE) DESDE DDTRNIN, VALIDA QUE EL PEDIDO ESTE   *
001400*    BALANCEADO, RESUELVE LA CUENTA TIPEADA POR EL USUARIO     *
001500*    CONTRA EL PLAN DE CUENTAS (PGMRSCTA), NUMERA EL DOCUMENTO *
001600*    CON EL NUMERADOR GAPLESS (DDNUMSI/DDNUMSO) Y GRABA LA     *
001700*    CABECERA Y LAS LINEAS EN ESTADO 'O'-ABIERTO (DDDOCHDR /   *
001800*    DDDOCLIN) PARA QUE PGMB2CGL LOS COMPLETE Y CONTABILICE.   *
001900*                                                              *
002000*    UN DOCUMENTO CE FUERZA SU FECHA AL FIN DE EJERCICIO,      *
002100*    SIN IMPORTAR LA FECHA QUE HAYA TRAIDO EL PEDIDO.          *
002200*                                                              *
002300****************************************************************
002400*                   H I S T O R I A L   D E   C A M B I O S    *
002500****************************************************************
002600* 14/03/1988 MVI SOLIC.CONT-0088  VERSION INICIAL - SOLO JE    *
002700* 02/09/1988 MVI SOLIC.CONT-0104  SE AGREGA VALIDACION DE      *
002800*            CANTIDAD MINIMA DE LINEAS (>= 2)                  *
002900* 21/01/1990 MVI SOLIC.CONT-0151  SOPORTE PARA DOCUMENTO CE Y  *
003000*            FORZADO DE FECHA = FIN DE EJERCICIO               *
003100* 11/06/1991 HGZ SOLIC.CONT-0203  NUMERACION GAPLESS POR       *
003200*            NEGOCIO Y TIPO (ANTES ERA UN SOLO CONTADOR)       *
003300* 30/03/1993 HGZ SOLIC.CONT-0266  RESOLUCION DE CUENTA POR     *
003400*            CODIGO CORTO O NUMERO FORMATEADO (CALL PGMRSCTA)  *
003500* 08/11/1994 RDM SOLIC.CONT-0319  RECHAZO DE LINEAS EN CERO Y  *
003600*            DE DOCUMENTOS CON MENOS DE 2 LINEAS               *
003700* 17/07/1996 RDM SOLIC.CONT-0377  SE BAJA TABLA DE NEGOCIOS Y  *
003800*            EJERCICIOS DEL EXTRACTO NOCTURNO DB2 (DDBUSMTB,   *
003900*            DDFSCYR) EN LUGAR DE LEER VSAM DIRECTO            *
004000* 04/12/1997 RDM SOLIC.CONT-0402  AMPLIACION DOCUMENT-NUMBER A *
004100*            X(50) PARA ADMITIR PREFIJOS MAS LARGOS A FUTURO   *
004200* 19/08/1998 CBA SOLIC.Y2K-0031   REVISION Y2K - FECHAS YA     *
004300*            VENIAN EN CCYYMMDD, SIN CAMBIOS DE LARGO          *
004400* 02/02/1999 CBA SOLIC.Y2K-0058   REVISION Y2K - WS-FECHA-PROC *
004500*            VALIDADO CONTRA SIGLO 19/20 EN 1100-VALID-SIGLO   *
004600* 23/05/2001 CBA SOLIC.CONT-0455  CONTROL DE CUENTA CONTROLANTE*
004700*            (CON AUXILIAR) RECHAZADA COMO DESTINO DE LINEA    *
004800* 14/02/2003 LTO SOLIC.CONT-0512  TOTALES DE CIERRE DE CORRIDA *
004900*            AMPLIADOS (ACEPTADOS / RECHAZADOS POR MOTIVO)     *
005000* 09/10/2006 LTO SOLIC.CONT-0588  FIX: NO SE REGRABABA LA FILA *
005100*            DEL NUMERADOR CUANDO EL DOCUMENTO SE RECHAZABA    *
005200*            DESPUES DE RESERVAR EL NUMERO                     *
005300* 17/04/2009 LTO SOLIC.CONT-0612  GUARDA CON CLASE-REF-CUENTA  *
005400*            ANTES DEL CALL A PGMRSCTA EN 2210-RESOLVER-CUENTA,*
005500*            NO TIENE SENTIDO GASTAR EL CALL SI LA REFERENCIA  *
005600*            YA TRAE BASURA TIPEADA POR EL USUARIO             *
005700* 20/07/2010 LTO SOLIC.CONT-0641  FIX: WS-NUMERO-EDITADO ERA   *
005800*            Z(8)9 (SUPRIME CEROS) Y EL DOCUMENT-NUMBER SALIA  *
005900*            CON ESPACIOS EN VEZ DE CEROS A IZQUIERDA (EJ.     *
006000*            'JE-       1' EN LUGAR DE 'JE-0001')              *
006100****************************************************************
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     UPSI-0 IS WS-UPSI-CORRIDA
006700         ON STATUS IS WS-CORRIDA-DE-PRUEBA
006800         OFF STATUS IS WS-CORRIDA-NORMAL
006900*    CLASE-REF-CUENTA SE USA EN 2210-RESOLVER-CUENTA-I PARA NO
007000*    LLAMAR A PGMRSCTA CON UNA REFERENCIA QUE YA DE ENTRADA TRAE
007100*    CARACTERES INVALIDOS (INCLUYE SPACE POR EL RELLENO DEL CAMPO)
007200     CLASS CLASE-REF-CUENTA IS '0' THRU '9' 'A' THRU 'Z' '.'
007300                                   '-' SPACE.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT TRNIN     ASSIGN DDTRNIN
007800            FILE STATUS IS FS-TRNIN.
007900     SELECT BUSMTB    ASSIGN DDBUSMTB
008000            FILE STATUS IS FS-BUSMTB.
008100     SELECT FSCYRI    ASSIGN DDFSCYR
008200            FILE STATUS IS FS-FSCYRI.
008300     SELECT GLACCTI   ASSIGN DDGLACCT
008400            FILE STATUS IS FS-GLACCTI.
008500     SELECT ACCTGPI   ASSIGN DDACCTGP
008600            FILE STATUS IS FS-ACCTGPI.
008700     SELECT NUMSI     ASSIGN DDNUMSI
008800            FILE STATUS IS FS-NUMSI.
008900     SELECT NUMSO     ASSIGN DDNUMSO
009000            FILE STATUS IS FS-NUMSO.
009100     SELECT DOCHDR    ASSIGN DDDOCHDR
009200            FILE STATUS IS FS-DOCHDR.
009300     SELECT DOCLIN    ASSIGN DDDOCLIN
009400            FILE STATUS IS FS-DOCLIN.
009500
009600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  TRNIN
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-TRNIN           PIC X(584).
010400
010500 FD  BUSMTB
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-BUSMTB          PIC X(76).
010900
011000 FD  FSCYRI
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-FSCYRI          PIC X(40).
011400
011500 FD  GLACCTI
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORDING MODE IS F.
011800 01  REG-GLACCTI         PIC X(284).
011900
012000 FD  ACCTGPI
012100     BLOCK CONTAINS 0 RECORDS
012200     RECORDING MODE IS F.
012300 01  REG-ACCTGPI         PIC X(140).
012400
012500 FD  NUMSI
012600     BLOCK CONTAINS 0 RECORDS
012700     RECORDING MODE IS F.
012800 01  REG-NUMSI           PIC X(40).
012900
013000 FD  NUMSO
013100     BLOCK CONTAINS 0 RECORDS
013200     RECORDING MODE IS F.
013300 01  REG-NUMSO           PIC X(40).
013400
013500 FD  DOCHDR
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800 01  REG-DOCHDR          PIC X(600).
013900
014000 FD  DOCLIN
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORDING MODE IS F.
014300 01  REG-DOCLIN          PIC X(240).
014400
014500 WORKING-STORAGE SECTION.
014600*=======================*
014700
014800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014900
015000*----------- ARCHIVOS -------------------------------------------
015100 77  FS-TRNIN                PIC XX      VALUE SPACES.
015200     88  FS-TRNIN-FIN                    VALUE '10'.
015300 77  FS-BUSMTB               PIC XX      VALUE SPACES.
015400     88  FS-BUSMTB-FIN                   VALUE '10'.
015500 77  FS-FSCYRI                PIC XX     VALUE SPACES.
015600     88  FS-FSCYRI-FIN                   VALUE '10'.
015700 77  FS-GLACCTI               PIC XX     VALUE SPACES.
015800     88  FS-GLACCTI-FIN                  VALUE '10'.
015900 77  FS-ACCTGPI               PIC XX     VALUE SPACES.
016000     88  FS-ACCTGPI-FIN                  VALUE '10'.
016100 77  FS-NUMSI                 PIC XX     VALUE SPACES.
016200     88  FS-NUMSI-FIN                    VALUE '10'.
016300 77  FS-NUMSO                 PIC XX     VALUE SPACES.
016400 77  FS-DOCHDR                PIC XX     VALUE SPACES.
016500 77  FS-DOCLIN                PIC XX     VALUE SPACES.
016600
016700 77  WS-STATUS-FIN            PIC X      VALUE 'N'.
016800     88  WS-FIN-LECTURA                  VALUE 'Y'.
016900     88  WS-NO-FIN-LECTURA                VALUE 'N'.
017000
017100*----------- CONTADORES (COMP POR SER CONTADORES/SUBINDICES) ----
017200 77  WS-PEDIDOS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
017300 77  WS-DOC-ACEPTADOS         PIC 9(07) COMP VALUE ZEROS.
017400 77  WS-DOC-RECHAZ-BALANCE    PIC 9(07) COMP VALUE ZEROS.
017500 77  WS-DOC-RECHAZ-LINEAS     PIC 9(07) COMP VALUE ZEROS.
017600 77  WS-DOC-RECHAZ-CUENTA     PIC 9(07) COMP VALUE ZEROS.
017700 77  WS-SUBI-LINEA            PIC 9(04) COMP VALUE ZEROS.
017800 77  WS-CANT-LINEAS-PEDIDO    PIC 9(04) COMP VALUE ZEROS.
017900
018000*----------- SWITCHES --------------------------------------------
018100 77  WS-LINEAS-OK             PIC X      VALUE 'S'.
018200     88  WS-LINEAS-BALANCEAN             VALUE 'S'.
018300     88  WS-LINEAS-NO-BALANCEAN           VALUE 'N'.
018400 77  WS-CUENTAS-OK            PIC X      VALUE 'S'.
018500     88  WS-TODAS-CUENTAS-OK             VALUE 'S'.
018600     88  WS-HUBO-CUENTA-MALA               VALUE 'N'.
018700
018800*----------- FECHA DE PROCESO (CON REDEFINES PARA VALIDAR SIGLO) -
018900 01  WS-FECHA-PROC.
019000     03  WS-FP-AA             PIC 99     VALUE ZEROS.
019100     03  WS-FP-MM             PIC 99     VALUE ZEROS.
019200     03  WS-FP-DD             PIC 99     VALUE ZEROS.
019300 01  WS-FECHA-PROC-R REDEFINES WS-FECHA-PROC.
019400     03  WS-FPR-SIGLO-CORTO   PIC 99     VALUE ZEROS.
019500     03  WS-FPR-RESTO         PIC 9(04)  VALUE ZEROS.
019600
019700*----- VALIDACION NUMERICA DE LA REFERENCIA DE CUENTA TIPEADA ----
019800*     (SE USA COMO GUARDA ANTES DE MANDAR AL CALL PGMRSCTA)
019900 01  WS-IMPORTE-LINEA-CHK     PIC S9(13)V99 VALUE ZEROS.
020000 01  WS-IMPORTE-LINEA-X REDEFINES WS-IMPORTE-LINEA-CHK
020100                              PIC X(15).
020200
020300*----- AREA DE TRABAJO PARA FECHA DE CIERRE DE EJERCICIO (CE) ----
020400 01  WS-FECHA-CIERRE          PIC 9(08)  VALUE ZEROS.
020500 01  WS-FECHA-CIERRE-R REDEFINES WS-FECHA-CIERRE.
020600     03  WS-FCR-AAAA          PIC 9(04)  VALUE ZEROS.
020700     03  WS-FCR-MM            PIC 9(02)  VALUE ZEROS.
020800     03  WS-FCR-DD            PIC 9(02)  VALUE ZEROS.
020900
021000*----------- TABLA FIJA DE TIPO DE DOCUMENTO (DocumentType) ------
021100 01  WS-TABLA-TIPODOC.
021200     03  WS-TIPODOC-ENTRY OCCURS 2 TIMES
021300                           INDEXED BY IDX-TDO.
021400         05  TDO-TIPO         PIC X(02).
021500         05  TDO-PREFIJO      PIC X(10).
021600         05  TDO-JOURNAL-TYPE PIC X(02).
021700
021800*----------- TABLA DE NEGOCIOS (BUSINESS) ------------------------
021900 01  WS-TABLA-NEG.
022000     03  WS-NEG-CANT          PIC 9(04) COMP VALUE ZEROS.
022100     03  WS-NEG-ENTRY OCCURS 1 TO 50 TIMES
022200                           DEPENDING ON WS-NEG-CANT
022300                           ASCENDING KEY IS NEG-BUSINESS-ID
022400                           INDEXED BY IDX-NEG.
022500         COPY CPBUSREC.
022600
022700*----------- TABLA DE EJERCICIOS (FISCAL-YEAR) -------------------
022800 01  WS-TABLA-EJE.
022900     03  WS-EJE-CANT          PIC 9(04) COMP VALUE ZEROS.
023000     03  WS-EJE-ENTRY OCCURS 1 TO 500 TIMES
023100                           DEPENDING ON WS-EJE-CANT
023200                           INDEXED BY IDX-EJE.
023300         COPY CPFISCYR.
023400
023500*----------- TABLA DE NUMERADOR (NUMBER-SEQUENCE) ----------------
023600 01  WS-TABLA-SEC.
023700     03  WS-SEC-CANT          PIC 9(04) COMP VALUE ZEROS.
023800     03  WS-SEC-ENTRY OCCURS 1 TO 200 TIMES
023900                           DEPENDING ON WS-SEC-CANT
024000                           INDEXED BY IDX-SEC.
024100         COPY CPNUMSEQ.
024200
024300*----------- TABLA DE GRUPO DE CUENTAS (ACCOUNT-GROUP) -----------
024400 01  WS-TABLA-GRP.
024500     03  WS-GRP-CANT          PIC 9(04) COMP VALUE ZEROS.
024600     03  WS-GRP-ENTRY OCCURS 1 TO 500 TIMES
024700                           DEPENDING ON WS-GRP-CANT
024800                           INDEXED BY IDX-GRP.
024900         COPY CPACCTGP.
025000
025100*----------- TABLA DEL PLAN DE CUENTAS (GL-ACCOUNT) --------------
025200 01  WS-TABLA-CTA.
025300     03  WS-CTA-CANT          PIC 9(04) COMP VALUE ZEROS.
025400     03  WS-CTA-ENTRY OCCURS 1 TO 5000 TIMES
025500                           DEPENDING ON WS-CTA-CANT
025600                           ASCENDING KEY IS CTA-ACCOUNT-ID
025700                           INDEXED BY IDX-CTA.
025800         COPY CPGLACCT.
025900
026000*----------- PEDIDO DE ASIENTO EN CURSO ---------------------------
026100 01  WS-PEDIDO-HDR.
026200     COPY CPTRNHDR.
026300 01  WS-TABLA-PEDIDO-LIN.
026400     03  WS-PEDLIN-ENTRY OCCURS 1 TO 500 TIMES
026500                           DEPENDING ON WS-CANT-LINEAS-PEDIDO
026600                           INDEXED BY IDX-PLI.
026700         COPY CPTRNLIN.
026800         05  PLI-ACCOUNT-ID   PIC 9(09) COMP VALUE ZEROS.
026900
027000*----------- DOCUMENTO Y LINEAS A GRABAR --------------------------
027100 01  WS-DOCUMENTO.
027200     COPY CPDOCHDR.
027300 01  WS-LINEA-DOC.
027400     COPY CPDOCLIN.
027500
027600*----------- AREA DE COMUNICACION CON PGMRSCTA --------------------
027700 01  LK-PEDIDO-RESOLVER.
027800     03  LKR-ACCOUNT-REF      PIC X(20)   VALUE SPACES.
027900     03  LKR-ACCOUNT-ID       PIC 9(09)   VALUE ZEROS.
028000     03  LKR-ENCONTRADA       PIC X(01)   VALUE 'N'.
028100         88  LKR-CUENTA-OK                VALUE 'S'.
028200         88  LKR-CUENTA-NO-EXISTE          VALUE 'N'.
028300     03  LKR-TABLA-CTA.
028400         05  LKR-CTA-CANT     PIC 9(04) COMP VALUE ZEROS.
028500         05  LKR-CTA-ENTRY OCCURS 1 TO 5000 TIMES
028600                             DEPENDING ON LKR-CTA-CANT
028700                             ASCENDING KEY IS CTA-ACCOUNT-ID
028800                             INDEXED BY IDX-LKC.
028900             COPY CPGLACCT REPLACING ==05== BY ==07==.
029000     03  LKR-TABLA-GRP.
029100         05  LKR-GRP-CANT     PIC 9(04) COMP VALUE ZEROS.
029200         05  LKR-GRP-ENTRY OCCURS 1 TO 500 TIMES
029300                             DEPENDING ON LKR-GRP-CANT
029400                             INDEXED BY IDX-LKG.
029500             COPY CPACCTGP REPLACING ==05== BY ==07==.
029600
029700 77  WS-PGMRSCTA              PIC X(08)   VALUE 'PGMRSCTA'.
029800
029900*----------- NUMERACION GAPLESS DEL DOCUMENTO (NRO EDITADO) ------
030000 77  WS-NUMERO-EMITIDO        PIC 9(09) COMP VALUE ZEROS.
030100*    20/07/2010 LTO - WS-NUMERO-EDITADO ERA Z(8)9 (EDICION CON    200710LT
030200*    SUPRESION DE CEROS) Y EL STRING POSTERIOR LO COPIABA TAL     200710LT
030300*    CUAL, CON LOS ESPACIOS DE LA SUPRESION ADENTRO DEL NUMERO    200710LT
030400*    DE DOCUMENTO (CONT-0641). SE CAMBIA A ZONA SIN SUPRESION,    200710LT
030500*    RELLENA CON CEROS A IZQUIERDA, Y 2105-EDITAR-NUMERO-I TOMA   200710LT
030600*    SOLO LOS DIGITOS SIGNIFICATIVOS (MINIMO 4) POR REFERENCIA.   200710LT
030700 77  WS-NUMERO-EDITADO        PIC 9(09)       VALUE ZEROS.
030800 77  WS-NUM-CANT-DIGITOS      PIC 9(01) COMP  VALUE ZEROS.
030900 77  WS-NUM-INICIO-DIGITO     PIC 9(02) COMP  VALUE ZEROS.
031000 77  WS-ULTIMO-DOC-ID         PIC 9(09) COMP VALUE ZEROS.
031100
031200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
031300
031400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031500 PROCEDURE DIVISION.
031600
031700 MAIN-PROGRAM-I.
031800
031900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
032000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
032100        UNTIL WS-FIN-LECTURA
032200     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
032300
032400 MAIN-PROGRAM-F. GOBACK.
032500
032600*-----------------------------------------------------------------
032700 1000-INICIO-I.
032800
032900     ACCEPT WS-FECHA-PROC FROM DATE
033000     IF WS-FPR-SIGLO-CORTO > 50
033100        MOVE 19 TO WS-FPR-SIGLO-CORTO
033200     ELSE
033300        MOVE 20 TO WS-FPR-SIGLO-CORTO
033400     END-IF
033500
033600     MOVE 'JE' TO TDO-TIPO (1)
033700     MOVE 'JE' TO TDO-PREFIJO (1)
033800     MOVE 'JE' TO TDO-JOURNAL-TYPE (1)
033900     MOVE 'CE' TO TDO-TIPO (2)
034000     MOVE 'CE' TO TDO-PREFIJO (2)
034100     MOVE 'CE' TO TDO-JOURNAL-TYPE (2)
034200
034300     SET WS-NO-FIN-LECTURA TO TRUE
034400
034500     PERFORM 1100-ABRIR-ARCHIVOS-I THRU 1100-ABRIR-ARCHIVOS-F
034600     PERFORM 1200-CARGAR-TABLAS-I  THRU 1200-CARGAR-TABLAS-F
034700
034800     IF NOT WS-FIN-LECTURA
034900        PERFORM 2900-LEER-PEDIDO-I THRU 2900-LEER-PEDIDO-F
035000     END-IF.
035100
035200 1000-INICIO-F. EXIT.
035300
035400*-----------------------------------------------------------------
035500 1100-ABRIR-ARCHIVOS-I.
035600
035700     OPEN INPUT  TRNIN BUSMTB FSCYRI GLACCTI ACCTGPI NUMSI
035800     OPEN OUTPUT NUMSO DOCHDR DOCLIN
035900
036000     IF FS-TRNIN NOT EQUAL '00'
036100        DISPLAY '* ERROR OPEN TRNIN = ' FS-TRNIN
036200        MOVE 9999 TO RETURN-CODE
036300        SET WS-FIN-LECTURA TO TRUE
036400     END-IF.
036500
036600 1100-ABRIR-ARCHIVOS-F. EXIT.
036700
036800*-----------------------------------------------------------------
036900 1200-CARGAR-TABLAS-I.
037000
037100     PERFORM 1210-CARGAR-NEG-I    THRU 1210-CARGAR-NEG-F
037200     PERFORM 1220-CARGAR-EJE-I    THRU 1220-CARGAR-EJE-F
037300     PERFORM 1230-CARGAR-GRP-I    THRU 1230-CARGAR-GRP-F
037400     PERFORM 1240-CARGAR-CTA-I    THRU 1240-CARGAR-CTA-F
037500     PERFORM 1250-CARGAR-SEC-I    THRU 1250-CARGAR-SEC-F.
037600
037700 1200-CARGAR-TABLAS-F. EXIT.
037800
037900*-----------------------------------------------------------------
038000 1210-CARGAR-NEG-I.
038100
038200     READ BUSMTB INTO WS-NEG-ENTRY (WS-NEG-CANT + 1)
038300     PERFORM 1211-LEER-UN-NEG-I THRU 1211-LEER-UN-NEG-F
038400        UNTIL FS-BUSMTB NOT EQUAL '00'
038500
038600     IF FS-BUSMTB NOT EQUAL '10'
038700        DISPLAY '* ERROR LECTURA BUSMTB = ' FS-BUSMTB
038800        MOVE 9999 TO RETURN-CODE
038900        SET WS-FIN-LECTURA TO TRUE
039000     END-IF.
039100
039200 1210-CARGAR-NEG-F. EXIT.
039300
039400*-----------------------------------------------------------------
039500 1211-LEER-UN-NEG-I.
039600
039700     ADD 1 TO WS-NEG-CANT
039800     READ BUSMTB INTO WS-NEG-ENTRY (WS-NEG-CANT + 1).
039900
040000 1211-LEER-UN-NEG-F. EXIT.
040100
040200*-----------------------------------------------------------------
040300 1220-CARGAR-EJE-I.
040400
040500     READ FSCYRI INTO WS-EJE-ENTRY (WS-EJE-CANT + 1)
040600     PERFORM 1221-LEER-UN-EJE-I THRU 1221-LEER-UN-EJE-F
040700        UNTIL FS-FSCYRI NOT EQUAL '00'
040800
040900     IF FS-FSCYRI NOT EQUAL '10'
041000        DISPLAY '* ERROR LECTURA FSCYRI = ' FS-FSCYRI
041100        MOVE 9999 TO RETURN-CODE
041200        SET WS-FIN-LECTURA TO TRUE
041300     END-IF.
041400
041500 1220-CARGAR-EJE-F. EXIT.
041600
041700*-----------------------------------------------------------------
041800 1221-LEER-UN-EJE-I.
041900
042000     ADD 1 TO WS-EJE-CANT
042100     READ FSCYRI INTO WS-EJE-ENTRY (WS-EJE-CANT + 1).
042200
042300 1221-LEER-UN-EJE-F. EXIT.
042400
042500*-----------------------------------------------------------------
042600 1230-CARGAR-GRP-I.
042700
042800     READ ACCTGPI INTO WS-GRP-ENTRY (WS-GRP-CANT + 1)
042900     PERFORM 1231-LEER-UN-GRP-I THRU 1231-LEER-UN-GRP-F
043000        UNTIL FS-ACCTGPI NOT EQUAL '00'
043100
043200     IF FS-ACCTGPI NOT EQUAL '10'
043300        DISPLAY '* ERROR LECTURA ACCTGPI = ' FS-ACCTGPI
043400        MOVE 9999 TO RETURN-CODE
043500        SET WS-FIN-LECTURA TO TRUE
043600     END-IF.
043700
043800 1230-CARGAR-GRP-F. EXIT.
043900
044000*-----------------------------------------------------------------
044100 1231-LEER-UN-GRP-I.
044200
044300     ADD 1 TO WS-GRP-CANT
044400     READ ACCTGPI INTO WS-GRP-ENTRY (WS-GRP-CANT + 1).
044500
044600 1231-LEER-UN-GRP-F. EXIT.
044700
044800*-----------------------------------------------------------------
044900 1240-CARGAR-CTA-I.
045000
045100     READ GLACCTI INTO WS-CTA-ENTRY (WS-CTA-CANT + 1)
045200     PERFORM 1241-LEER-UNA-CTA-I THRU 1241-LEER-UNA-CTA-F
045300        UNTIL FS-GLACCTI NOT EQUAL '00'
045400
045500     IF FS-GLACCTI NOT EQUAL '10'
045600        DISPLAY '* ERROR LECTURA GLACCTI = ' FS-GLACCTI
045700        MOVE 9999 TO RETURN-CODE
045800        SET WS-FIN-LECTURA TO TRUE
045900     END-IF.
046000
046100 1240-CARGAR-CTA-F. EXIT.
046200
046300*-----------------------------------------------------------------
046400 1241-LEER-UNA-CTA-I.
046500
046600     ADD 1 TO WS-CTA-CANT
046700     READ GLACCTI INTO WS-CTA-ENTRY (WS-CTA-CANT + 1).
046800
046900 1241-LEER-UNA-CTA-F. EXIT.
047000
047100*-----------------------------------------------------------------
047200 1250-CARGAR-SEC-I.
047300
047400     READ NUMSI INTO WS-SEC-ENTRY (WS-SEC-CANT + 1)
047500     PERFORM 1251-LEER-UNA-SEC-I THRU 1251-LEER-UNA-SEC-F
047600        UNTIL FS-NUMSI NOT EQUAL '00'
047700
047800     IF FS-NUMSI NOT EQUAL '10'
047900        DISPLAY '* ERROR LECTURA NUMSI = ' FS-NUMSI
048000        MOVE 9999 TO RETURN-CODE
048100        SET WS-FIN-LECTURA TO TRUE
048200     END-IF.
048300
048400 1250-CARGAR-SEC-F. EXIT.
048500
048600*-----------------------------------------------------------------
048700 1251-LEER-UNA-SEC-I.
048800
048900     ADD 1 TO WS-SEC-CANT
049000     READ NUMSI INTO WS-SEC-ENTRY (WS-SEC-CANT + 1).
049100
049200 1251-LEER-UNA-SEC-F. EXIT.
049300
049400*-----------------------------------------------------------------
049500 2000-PROCESO-I.
049600
049700     SET WS-LINEAS-BALANCEAN TO TRUE
049800     SET WS-TODAS-CUENTAS-OK TO TRUE
049900
050000     PERFORM 2010-LEER-LINEAS-I   THRU 2010-LEER-LINEAS-F
050100     PERFORM 2020-VALIDAR-I       THRU 2020-VALIDAR-F
050200
050300     IF WS-LINEAS-BALANCEAN AND WS-CANT-LINEAS-PEDIDO >= 2
050400        PERFORM 2100-NUMERAR-DOC-I   THRU 2100-NUMERAR-DOC-F
050500        PERFORM 2200-ARMAR-LINEAS-I  THRU 2200-ARMAR-LINEAS-F
050600        IF WS-TODAS-CUENTAS-OK
050700           PERFORM 2300-FORZAR-FECHA-CE-I
050800              THRU 2300-FORZAR-FECHA-CE-F
050900           PERFORM 2400-GRABAR-DOCUMENTO-I
051000              THRU 2400-GRABAR-DOCUMENTO-F
051100           ADD 1 TO WS-DOC-ACEPTADOS
051200        ELSE
051300           ADD 1 TO WS-DOC-RECHAZ-CUENTA
051400           DISPLAY '* PEDIDO RECHAZADO - CUENTA INEXISTENTE O '
051500                   'CONTROLANTE - NEGOCIO ' TRH-BUSINESS-ID
051600        END-IF
051700     ELSE
051800        IF NOT WS-LINEAS-BALANCEAN
051900           ADD 1 TO WS-DOC-RECHAZ-BALANCE
052000           DISPLAY '* PEDIDO RECHAZADO - NO BALANCEA - NEGOCIO '
052100                   TRH-BUSINESS-ID
052200        ELSE
052300           ADD 1 TO WS-DOC-RECHAZ-LINEAS
052400           DISPLAY '* PEDIDO RECHAZADO - MENOS DE 2 LINEAS - '
052500                   'NEGOCIO ' TRH-BUSINESS-ID
052600        END-IF
052700     END-IF
052800
052900     PERFORM 2900-LEER-PEDIDO-I THRU 2900-LEER-PEDIDO-F.
053000
053100 2000-PROCESO-F. EXIT.
053200
053300*-----------------------------------------------------------------
053400 2010-LEER-LINEAS-I.
053500
053600     MOVE TRH-CANT-LINEAS TO WS-CANT-LINEAS-PEDIDO
053700     MOVE ZEROS TO WS-IMPORTE-LINEA-CHK
053800
053900     PERFORM 2011-LEER-UNA-LINEA-I THRU 2011-LEER-UNA-LINEA-F
054000        VARYING WS-SUBI-LINEA FROM 1 BY 1
054100        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-PEDIDO.
054200
054300 2010-LEER-LINEAS-F. EXIT.
054400
054500*-----------------------------------------------------------------
054600 2011-LEER-UNA-LINEA-I.
054700
054800     READ TRNIN INTO WS-PEDLIN-ENTRY (WS-SUBI-LINEA)
054900     ADD TRL-SIGNED-AMOUNT (WS-SUBI-LINEA) TO WS-IMPORTE-LINEA-CHK.
055000
055100 2011-LEER-UNA-LINEA-F. EXIT.
055200
055300*-----------------------------------------------------------------
055400 2020-VALIDAR-I.
055500
055600     IF WS-IMPORTE-LINEA-CHK NOT EQUAL ZEROS
055700        SET WS-LINEAS-NO-BALANCEAN TO TRUE
055800     END-IF
055900
056000     PERFORM 2021-VALIDAR-UNA-LINEA-I THRU 2021-VALIDAR-UNA-LINEA-F
056100        VARYING WS-SUBI-LINEA FROM 1 BY 1
056200        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-PEDIDO.
056300
056400 2020-VALIDAR-F. EXIT.
056500
056600*-----------------------------------------------------------------
056700*    08/11/1994 RDM - SE RECHAZAN LINEAS EN CERO (SOLIC.CONT-0319)081194RD
056800 2021-VALIDAR-UNA-LINEA-I.
056900
057000     IF TRL-SIGNED-AMOUNT (WS-SUBI-LINEA) EQUAL ZEROS
057100        SET WS-LINEAS-NO-BALANCEAN TO TRUE
057200     END-IF.
057300
057400 2021-VALIDAR-UNA-LINEA-F. EXIT.
057500
057600*-----------------------------------------------------------------
057700*    11/06/1991 HGZ - NUMERACION GAPLESS POR NEGOCIO (CONT-0203)  110691HG
057800 2100-NUMERAR-DOC-I.
057900
058000     SET IDX-SEC TO 1
058100     SET WS-HUBO-CUENTA-MALA TO FALSE
058200     MOVE 'N' TO LKR-ENCONTRADA
058300
058400     SEARCH WS-SEC-ENTRY
058500        AT END PERFORM 2110-ALTA-SEC-I THRU 2110-ALTA-SEC-F
058600        WHEN SEC-BUSINESS-ID (IDX-SEC) = TRH-BUSINESS-ID AND
058700             SEC-SEQUENCE-KEY (IDX-SEC) =
058800                TDO-PREFIJO (IDX-TDO)
058900           PERFORM 2120-USAR-SEC-I THRU 2120-USAR-SEC-F
059000     END-SEARCH.
059100
059200 2100-NUMERAR-DOC-F. EXIT.
059300
059400*-----------------------------------------------------------------
059500 2110-ALTA-SEC-I.
059600
059700     ADD 1 TO WS-SEC-CANT
059800     MOVE TRH-BUSINESS-ID   TO SEC-BUSINESS-ID (WS-SEC-CANT)
059900     MOVE TDO-PREFIJO (IDX-TDO)
060000                            TO SEC-SEQUENCE-KEY (WS-SEC-CANT)
060100     MOVE 1                TO WS-NUMERO-EMITIDO
060200     MOVE 2                TO SEC-NEXT-NUMBER (WS-SEC-CANT).
060300
060400 2110-ALTA-SEC-F. EXIT.
060500
060600*-----------------------------------------------------------------
060700 2120-USAR-SEC-I.
060800
060900     MOVE SEC-NEXT-NUMBER (IDX-SEC) TO WS-NUMERO-EMITIDO
061000     ADD 1 TO SEC-NEXT-NUMBER (IDX-SEC).
061100
061200 2120-USAR-SEC-F. EXIT.
061300
061400*-----------------------------------------------------------------
061500*    20/07/2010 LTO - EDITA WS-NUMERO-EMITIDO SIN SUPRESION DE    200710LT
061600*    CEROS: HASTA 9999 SE RELLENA A 4 DIGITOS, DE AHI EN MAS SE   200710LT
061700*    USA LA CANTIDAD DE DIGITOS QUE HAGA FALTA, SIN TRUNCAR NI    200710LT
061800*    AGREGAR CEROS DE MAS (SOLIC.CONT-0641).                      200710LT
061900 2105-EDITAR-NUMERO-I.
062000
062100     MOVE WS-NUMERO-EMITIDO TO WS-NUMERO-EDITADO
062200
062300     EVALUATE TRUE
062400        WHEN WS-NUMERO-EMITIDO <= 9999
062500           MOVE 4 TO WS-NUM-CANT-DIGITOS
062600        WHEN WS-NUMERO-EMITIDO <= 99999
062700           MOVE 5 TO WS-NUM-CANT-DIGITOS
062800        WHEN WS-NUMERO-EMITIDO <= 999999
062900           MOVE 6 TO WS-NUM-CANT-DIGITOS
063000        WHEN WS-NUMERO-EMITIDO <= 9999999
063100           MOVE 7 TO WS-NUM-CANT-DIGITOS
063200        WHEN WS-NUMERO-EMITIDO <= 99999999
063300           MOVE 8 TO WS-NUM-CANT-DIGITOS
063400        WHEN OTHER
063500           MOVE 9 TO WS-NUM-CANT-DIGITOS
063600     END-EVALUATE
063700
063800     COMPUTE WS-NUM-INICIO-DIGITO = 10 - WS-NUM-CANT-DIGITOS.
063900
064000 2105-EDITAR-NUMERO-F. EXIT.
064100
064200*-----------------------------------------------------------------
064300 2200-ARMAR-LINEAS-I.
064400
064500     MOVE SPACES TO WS-DOCUMENTO
064600     MOVE TRH-BUSINESS-ID     TO DOC-BUSINESS-ID
064700     MOVE TRH-DOCUMENT-TYPE   TO DOC-DOCUMENT-TYPE
064800     MOVE TRH-ENTRY-DATE      TO DOC-DOCUMENT-DATE
064900     MOVE TRH-DESCRIPTION     TO DOC-DESCRIPTION
065000     MOVE TRH-FISCAL-YEAR-ID  TO DOC-FISCAL-YEAR-ID
065100     MOVE ZEROS               TO DOC-JOURNAL-ID
065200     SET  DOC-ABIERTO         TO TRUE
065300     PERFORM 2105-EDITAR-NUMERO-I THRU 2105-EDITAR-NUMERO-F
065400     STRING TDO-PREFIJO (IDX-TDO) DELIMITED BY SPACE
065500            '-' DELIMITED BY SIZE
065600            WS-NUMERO-EDITADO (WS-NUM-INICIO-DIGITO:
065700                               WS-NUM-CANT-DIGITOS)
065800               DELIMITED BY SIZE
065900            INTO DOC-DOCUMENT-NUMBER
066000
066100     PERFORM 2210-RESOLVER-CUENTA-I THRU 2210-RESOLVER-CUENTA-F
066200        VARYING WS-SUBI-LINEA FROM 1 BY 1
066300        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-PEDIDO.
066400
066500 2200-ARMAR-LINEAS-F. EXIT.
066600
066700*-----------------------------------------------------------------
066800*    17/04/2009 LTO - GUARDA CON CLASE-REF-CUENTA ANTES DEL CALL 170409LT
066900*    A PGMRSCTA - NO TIENE SENTIDO GASTAR EL CALL SI LA          170409LT
067000*    REFERENCIA YA TRAE BASURA TIPEADA POR EL USUARIO (CONT-0612)170409LT
067100 2210-RESOLVER-CUENTA-I.
067200
067300     MOVE TRL-ACCOUNT-REF (WS-SUBI-LINEA) TO LKR-ACCOUNT-REF
067400
067500     IF LKR-ACCOUNT-REF IS NOT CLASE-REF-CUENTA
067600        DISPLAY '* REFERENCIA DE CUENTA CON CARACTERES INVALIDOS = '
067700                LKR-ACCOUNT-REF
067800        SET WS-HUBO-CUENTA-MALA TO TRUE
067900     ELSE
068000        MOVE WS-TABLA-CTA   TO LKR-TABLA-CTA
068100        MOVE WS-TABLA-GRP   TO LKR-TABLA-GRP
068200
068300        CALL WS-PGMRSCTA USING LK-PEDIDO-RESOLVER
068400
068500        IF LKR-CUENTA-OK
068600           MOVE LKR-ACCOUNT-ID
068700              TO PLI-ACCOUNT-ID (WS-SUBI-LINEA)
068800        ELSE
068900           SET WS-HUBO-CUENTA-MALA TO TRUE
069000        END-IF
069100     END-IF.
069200
069300 2210-RESOLVER-CUENTA-F. EXIT.
069400
069500*-----------------------------------------------------------------
069600 2300-FORZAR-FECHA-CE-I.
069700
069800     IF TRH-DOCUMENT-TYPE EQUAL 'CE'
069900        SET IDX-EJE TO 1
070000        SEARCH WS-EJE-ENTRY
070100           AT END
070200              DISPLAY '* EJERCICIO NO ENCONTRADO PARA CE - ID '
070300                      TRH-FISCAL-YEAR-ID
070400           WHEN EJE-FISCAL-YEAR-ID (IDX-EJE)
070500                   EQUAL TRH-FISCAL-YEAR-ID
070600              MOVE EJE-END-DATE (IDX-EJE) TO WS-FECHA-CIERRE
070700              MOVE WS-FECHA-CIERRE TO DOC-DOCUMENT-DATE
070800        END-SEARCH
070900     END-IF.
071000
071100 2300-FORZAR-FECHA-CE-F. EXIT.
071200
071300*-----------------------------------------------------------------
071400 2400-GRABAR-DOCUMENTO-I.
071500
071600     ADD 1 TO WS-ULTIMO-DOC-ID
071700     MOVE WS-ULTIMO-DOC-ID TO DOC-DOCUMENT-ID
071800     WRITE REG-DOCHDR FROM WS-DOCUMENTO
071900
072000     IF FS-DOCHDR NOT EQUAL '00'
072100        DISPLAY '* ERROR GRABANDO DOCHDR = ' FS-DOCHDR
072200        MOVE 9999 TO RETURN-CODE
072300     END-IF
072400
072500     PERFORM 2410-GRABAR-UNA-LINEA-I THRU 2410-GRABAR-UNA-LINEA-F
072600        VARYING WS-SUBI-LINEA FROM 1 BY 1
072700        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-PEDIDO.
072800
072900 2400-GRABAR-DOCUMENTO-F. EXIT.
073000
073100*-----------------------------------------------------------------
073200 2410-GRABAR-UNA-LINEA-I.
073300
073400     MOVE SPACES            TO WS-LINEA-DOC
073500     MOVE DOC-DOCUMENT-ID   TO LDO-DOCUMENT-ID
073600     MOVE WS-SUBI-LINEA     TO LDO-LINE-ID
073700     MOVE PLI-ACCOUNT-ID (WS-SUBI-LINEA)   TO LDO-ACCOUNT-ID
073800     MOVE TRL-SIGNED-AMOUNT (WS-SUBI-LINEA)
073900                            TO LDO-SIGNED-AMOUNT
074000     MOVE TRL-LINE-DESCRIPTION (WS-SUBI-LINEA)
074100                            TO LDO-LINE-DESCRIPTION
074200     WRITE REG-DOCLIN FROM WS-LINEA-DOC
074300     IF FS-DOCLIN NOT EQUAL '00'
074400        DISPLAY '* ERROR GRABANDO DOCLIN = ' FS-DOCLIN
074500        MOVE 9999 TO RETURN-CODE
074600     END-IF.
074700
074800 2410-GRABAR-UNA-LINEA-F. EXIT.
074900
075000*-----------------------------------------------------------------
075100 2900-LEER-PEDIDO-I.
075200
075300     READ TRNIN INTO WS-PEDIDO-HDR
075400
075500     EVALUATE FS-TRNIN
075600        WHEN '00'
075700           ADD 1 TO WS-PEDIDOS-LEIDOS
075800           SET IDX-TDO TO 1
075900           SEARCH WS-TIPODOC-ENTRY
076000              AT END
076100                 DISPLAY '* TIPO DE DOCUMENTO INVALIDO = '
076200                         TRH-DOCUMENT-TYPE
076300                 MOVE 9999 TO RETURN-CODE
076400                 SET WS-FIN-LECTURA TO TRUE
076500              WHEN TDO-TIPO (IDX-TDO) EQUAL TRH-DOCUMENT-TYPE
076600                 CONTINUE
076700           END-SEARCH
076800        WHEN '10'
076900           SET WS-FIN-LECTURA TO TRUE
077000        WHEN OTHER
077100           DISPLAY '* ERROR LECTURA TRNIN = ' FS-TRNIN
077200           MOVE 9999 TO RETURN-CODE
077300           SET WS-FIN-LECTURA TO TRUE
077400     END-EVALUATE.
077500
077600 2900-LEER-PEDIDO-F. EXIT.
077700
077800*-----------------------------------------------------------------
077900 9999-FINAL-I.
078000
078100     PERFORM 9100-REGRABAR-SEC-I THRU 9100-REGRABAR-SEC-F
078200
078300     CLOSE TRNIN BUSMTB FSCYRI GLACCTI ACCTGPI NUMSI
078400           NUMSO DOCHDR DOCLIN
078500
078600     DISPLAY '=============================================='
078700     DISPLAY 'PGMB1CGL - ALTA DE DOCUMENTOS - RESUMEN CORRIDA'
078800     DISPLAY 'PEDIDOS LEIDOS            : ' WS-PEDIDOS-LEIDOS
078900     DISPLAY 'DOCUMENTOS ACEPTADOS       : ' WS-DOC-ACEPTADOS
079000     DISPLAY 'RECHAZADOS - NO BALANCEAN : '
079100             WS-DOC-RECHAZ-BALANCE
079200     DISPLAY 'RECHAZADOS - < 2 LINEAS   : '
079300             WS-DOC-RECHAZ-LINEAS
079400     DISPLAY 'RECHAZADOS - CUENTA MALA  : '
079500             WS-DOC-RECHAZ-CUENTA.
079600
079700 9999-FINAL-F. EXIT.
079800
079900*-----------------------------------------------------------------
080000 9100-REGRABAR-SEC-I.
080100
080200     PERFORM 9110-GRABAR-UNA-SEC-I THRU 9110-GRABAR-UNA-SEC-F
080300        VARYING WS-SUBI-LINEA FROM 1 BY 1
080400        UNTIL WS-SUBI-LINEA > WS-SEC-CANT.
080500
080600 9100-REGRABAR-SEC-F. EXIT.
080700
080800*-----------------------------------------------------------------
080900 9110-GRABAR-UNA-SEC-I.
081000
081100     WRITE REG-NUMSO FROM WS-SEC-ENTRY (WS-SUBI-LINEA)
081200     IF FS-NUMSO NOT EQUAL '00'
081300        DISPLAY '* ERROR GRABANDO NUMSO = ' FS-NUMSO
081400        MOVE 9999 TO RETURN-CODE
081500     END-IF.
081600
081700 9110-GRABAR-UNA-SEC-F. EXIT.
