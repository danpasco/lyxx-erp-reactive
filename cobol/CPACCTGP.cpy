000100************************************************
000200*    CPACCTGP                                  *
000300*    LAYOUT TABLA GRUPO DE CUENTAS              *
000400*    KC02788.ALU9999.CONTA.GRUPOCTA             *
000500*    LARGO 140 BYTES                             *
000600*    NUMERO FORMATEADO = TT.GG (TIPO.GRUPO)      *
000700*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE  *
000800*    QUIEN LLAMA. NIVEL CANONICO = 05, PARA LOS   *
000900*    SITIOS LKR- EN LINKAGE SECTION SE USA        *
001000*    COPY CPACCTGP REPLACING ==05== BY ==07==.    *
001100************************************************
001200     05  GRP-ACCOUNT-GROUP-ID    PIC 9(09)    VALUE ZEROS.
001300     05  GRP-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
001400*        10/20/30/60/80 - VER TABLA WS-TABLA-TIPOCTA EN PGMRSCTA
001500     05  GRP-ACCOUNT-TYPE-NUM    PIC 9(02)    VALUE ZEROS.
001600     05  GRP-GROUP-NUMBER        PIC 9(02)    VALUE ZEROS.
001700     05  GRP-GROUP-NAME          PIC X(100)   VALUE SPACES.
001800     05  GRP-DISPLAY-ORDER       PIC 9(04)    VALUE ZEROS.
001900     05  FILLER                  PIC X(14)    VALUE SPACES.
