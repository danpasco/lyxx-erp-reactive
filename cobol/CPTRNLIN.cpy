000100*    CPTRNLIN
000200************************************************
000300*    LAYOUT LINEA DE PEDIDO DE ASIENTO           *
000400*    LARGO 584 BYTES (MISMO LARGO QUE CPTRNHDR -    *
000500*    DDTRNIN ES UN ARCHIVO MIXTO DE UN SOLO LARGO)  *
000600*    ACCOUNT-REF LLEGA TIPEADA POR EL USUARIO -   *
000700*    CODIGO CORTO O NUMERO FORMATEADO TT.GG.AAAA  *
000800*    [.SS]  - PGMRSCTA LA RESUELVE A ACCOUNT-ID   *
000900*    SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE  *
001000*    QUIEN LLAMA (03 WS-PEDLIN-ENTRY OCCURS ...    *
001100*    INDEXED BY ... COPY CPTRNLIN. ==> QUEDA EN 05)*
001200************************************************
001300     05  TRL-ACCOUNT-REF         PIC X(20)    VALUE SPACES.
001400*        + DEBITO / - CREDITO, NUNCA CERO
001500     05  TRL-SIGNED-AMOUNT       PIC S9(13)V99 COMP-3
001600                                              VALUE ZEROS.
001700     05  TRL-LINE-DESCRIPTION    PIC X(200)   VALUE SPACES.
001800     05  FILLER                  PIC X(356)   VALUE SPACES.
