000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMB2CGL.
000300 AUTHOR. H. GUZMAN.
000400 INSTALLATION. DEPTO SISTEMAS - CONTADURIA GENERAL.
000500 DATE-WRITTEN. 02/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONTADURIA GENERAL.
000800****************************************************************
000900*                                                              *
001000*    PGMB2CGL  -  CONTABILIZACION DE DOCUMENTOS (JE / CE)      *
001100*                                                              *
001200*    TOMA LOS DOCUMENTOS GRABADOS POR PGMB1CGL EN ESTADO       *
001300*    'O'-ABIERTO (DDDOCHDR/DDDOCLIN), LOS COMPLETA (REVALIDA   *
001400*    SALDO Y CANTIDAD DE LINEAS), BUSCA EL PERIODO FISCAL DE    *
001500*    DESTINO, CONTROLA LA COMPUERTA DE ASIENTO DE CIERRE (CE)   *
001600*    Y CONTABILIZA GRABANDO EL ASIENTO INMUTABLE (DDJRNHDR/     *
001700*    DDJRNLIN). REGRABA LA CABECERA DEL DOCUMENTO CON ESTADO    *
001800*    'P'-CONTABILIZADO Y EL ID DE ASIENTO (MAESTRO VIEJO/NUEVO  *
001900*    DDDOCHDR/DDDOCHDO) E IMPRIME EL DIARIO DE CONTABILIZACION  *
002000*    CON CORTE DE CONTROL POR DOCUMENTO Y TOTALES FINALES.      *
002100*                                                              *
002200****************************************************************
002300*                   H I S T O R I A L   D E   C A M B I O S    *
002400****************************************************************
002500* 02/05/1989 HGZ SOLIC.CONT-0112  VERSION INICIAL - SOLO JE    *
002600* 19/11/1989 HGZ SOLIC.CONT-0129  BUSQUEDA DE PERIODO COMO     *
002700*            PRIMER PERIODO ABIERTO CON FIN >= FECHA DOCUMENTO *
002800* 14/06/1990 HGZ SOLIC.CONT-0158  COMPUERTA DE ASIENTO CE -    *
002900*            SOLO CONTABILIZA SI EL EJERCICIO ESTA EN CIERRE   *
003000* 25/02/1991 RDM SOLIC.CONT-0190  SE AGREGA EL DIARIO IMPRESO  *
003100*            CON CORTE DE CONTROL POR DOCUMENTO (DDLISTA)      *
003200* 30/09/1992 RDM SOLIC.CONT-0241  REVALIDACION DE SALDO A NIVEL*
003300*            DE ASIENTO ADEMAS DE LA REVALIDACION DEL DOCUMENTO*
003400* 18/03/1994 CBA SOLIC.CONT-0298  MAESTRO VIEJO/NUEVO PARA LA  *
003500*            CABECERA DE DOCUMENTO (ANTES SE REESCRIBIA EN     *
003600*            EL MISMO DD, RIESGO DE TRUNCAR EL ARCHIVO)         *
003700* 07/12/1995 CBA SOLIC.CONT-0334  CODIGO CORTO DE CUENTA EN EL *
003800*            DIARIO IMPRESO (BUSQUEDA CONTRA DDGLACCT)          *
003900* 19/08/1998 LTO SOLIC.Y2K-0032   REVISION Y2K - FECHAS YA     *
004000*            VENIAN EN CCYYMMDD, SIN CAMBIOS DE LARGO          *
004100* 02/02/1999 LTO SOLIC.Y2K-0059   REVISION Y2K - WS-FECHA-PROC *
004200*            DEL TITULO DEL REPORTE VALIDADA CONTRA SIGLO 19/20*
004300* 11/07/2001 LTO SOLIC.CONT-0460  FLAG ** OUT OF BALANCE ** EN *
004400*            EL REPORTE SI DEBITOS <> CREDITOS AL CONTABILIZAR *
004500* 23/04/2003 MVI SOLIC.CONT-0518  GRAN TOTAL DE DEBITOS Y      *
004600*            CREDITOS Y CONTADORES DE RECHAZO AL FINAL         *
004700* 16/10/2006 MVI SOLIC.CONT-0590  FIX: EL DOCUMENTO SE          *
004800*            REGRABABA SIN DOC-JOURNAL-ID CUANDO EL PERIODO     *
004900*            NO SE ENCONTRABA (QUEDABA EN 'O' CORRECTAMENTE     *
005000*            PERO CON BASURA EN EL CAMPO)                       *
005100* 11/03/2011 LTO SOLIC.CONT-0659  LA COMPUERTA DE CE (3100)     *
005200*            SOLO MIRABA EL EJERCICIO PARA DOCUMENTOS CE - SE   *
005300*            AGREGA 3050-VALIDAR-EJERCICIO-ACEPTA (EJERCICIO    *
005400*            ABIERTO O EN CIERRE) PARA JE Y CE, Y SE REPITE LA   *
005500*            MISMA VALIDACION MAS EL SALDO (3900) JUSTO ANTES   *
005600*            DE GRABAR EL ASIENTO, COMO RESGUARDO               *
005700* 02/05/2011 LTO SOLIC.CONT-0663  FIX: NO SE GRABABA JRN-        *
005800*            DOCUMENT-ID - EL ASIENTO QUEDABA SIN EL FK AL       *
005900*            DOCUMENTO DE ORIGEN (EN BLANCO EN UN CAMPO 9(09))   *
006000****************************************************************
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS WS-TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT BUSMTB    ASSIGN DDBUSMTB
007000            FILE STATUS IS FS-BUSMTB.
007100     SELECT FSCYRI    ASSIGN DDFSCYR
007200            FILE STATUS IS FS-FSCYRI.
007300     SELECT FSCPDI    ASSIGN DDFSCPD
007400            FILE STATUS IS FS-FSCPDI.
007500     SELECT GLACCTI   ASSIGN DDGLACCT
007600            FILE STATUS IS FS-GLACCTI.
007700     SELECT DOCHDR    ASSIGN DDDOCHDR
007800            FILE STATUS IS FS-DOCHDR.
007900     SELECT DOCLIN    ASSIGN DDDOCLIN
008000            FILE STATUS IS FS-DOCLIN.
008100     SELECT DOCHDO    ASSIGN DDDOCHDO
008200            FILE STATUS IS FS-DOCHDO.
008300     SELECT JRNHDR    ASSIGN DDJRNHDR
008400            FILE STATUS IS FS-JRNHDR.
008500     SELECT JRNLIN    ASSIGN DDJRNLIN
008600            FILE STATUS IS FS-JRNLIN.
008700     SELECT LISTA     ASSIGN DDLISTA
008800            FILE STATUS IS FS-LISTA.
008900
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  BUSMTB
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  REG-BUSMTB          PIC X(76).
009800
009900 FD  FSCYRI
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-FSCYRI          PIC X(40).
010300
010400 FD  FSCPDI
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700 01  REG-FSCPDI          PIC X(38).
010800
010900 FD  GLACCTI
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-GLACCTI         PIC X(284).
011300
011400 FD  DOCHDR
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  REG-DOCHDR          PIC X(600).
011800
011900 FD  DOCLIN
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200 01  REG-DOCLIN          PIC X(240).
012300
012400 FD  DOCHDO
012500     BLOCK CONTAINS 0 RECORDS
012600     RECORDING MODE IS F.
012700 01  REG-DOCHDO          PIC X(600).
012800
012900 FD  JRNHDR
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200 01  REG-JRNHDR          PIC X(615).
013300
013400 FD  JRNLIN
013500     BLOCK CONTAINS 0 RECORDS
013600     RECORDING MODE IS F.
013700 01  REG-JRNLIN          PIC X(232).
013800
013900 FD  LISTA
014000     BLOCK CONTAINS 0 RECORDS
014100     RECORDING MODE IS F.
014200 01  REG-LISTA           PIC X(132).
014300
014400 WORKING-STORAGE SECTION.
014500*=======================*
014600
014700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014800
014900*----------- ARCHIVOS -------------------------------------------
015000 77  FS-BUSMTB                PIC XX     VALUE SPACES.
015100     88  FS-BUSMTB-FIN                   VALUE '10'.
015200 77  FS-FSCYRI                PIC XX     VALUE SPACES.
015300     88  FS-FSCYRI-FIN                   VALUE '10'.
015400 77  FS-FSCPDI                PIC XX     VALUE SPACES.
015500     88  FS-FSCPDI-FIN                   VALUE '10'.
015600 77  FS-GLACCTI               PIC XX     VALUE SPACES.
015700     88  FS-GLACCTI-FIN                  VALUE '10'.
015800 77  FS-DOCHDR                PIC XX     VALUE SPACES.
015900     88  FS-DOCHDR-FIN                   VALUE '10'.
016000 77  FS-DOCLIN                PIC XX     VALUE SPACES.
016100     88  FS-DOCLIN-FIN                   VALUE '10'.
016200 77  FS-DOCHDO                PIC XX     VALUE SPACES.
016300 77  FS-JRNHDR                PIC XX     VALUE SPACES.
016400 77  FS-JRNLIN                PIC XX     VALUE SPACES.
016500 77  FS-LISTA                 PIC XX     VALUE SPACES.
016600
016700 77  WS-STATUS-FIN            PIC X      VALUE 'N'.
016800     88  WS-FIN-LECTURA                  VALUE 'Y'.
016900     88  WS-NO-FIN-LECTURA                VALUE 'N'.
017000
017100 77  WS-STATUS-LINPEND        PIC X      VALUE 'N'.
017200     88  WS-HAY-LINEA-PEND                VALUE 'S'.
017300     88  WS-NO-HAY-LINEA-PEND              VALUE 'N'.
017400
017500*----------- CONTADORES (COMP POR SER CONTADORES/SUBINDICES) ----
017600 77  WS-DOC-LEIDOS            PIC 9(07) COMP VALUE ZEROS.
017700 77  WS-DOC-POSTEADOS         PIC 9(07) COMP VALUE ZEROS.
017800 77  WS-DOC-RECHAZ-VALID      PIC 9(07) COMP VALUE ZEROS.
017900 77  WS-DOC-RECHAZ-PERIODO    PIC 9(07) COMP VALUE ZEROS.
018000*    11/03/2011 LTO - CONTADORES DEL CHEQUEO DE EJERCICIO ABIERTO 117011LT
018100*    (3050) Y DE LA REVALIDACION DE RESGUARDO ANTES DE GRABAR     117011LT
018200*    (3900) - VER SOLIC.CONT-0659                                 117011LT
018300 77  WS-DOC-RECHAZ-EJERCICIO  PIC 9(07) COMP VALUE ZEROS.
018400 77  WS-DOC-RECHAZ-REVALID    PIC 9(07) COMP VALUE ZEROS.
018500 77  WS-DOC-RECHAZ-CE         PIC 9(07) COMP VALUE ZEROS.
018600 77  WS-DOC-RECHAZ-ASIENTO    PIC 9(07) COMP VALUE ZEROS.
018700 77  WS-DOC-RECHAZ-TOTAL      PIC 9(07) COMP VALUE ZEROS.
018800 77  WS-LINEAS-IMPRESAS       PIC 9(07) COMP VALUE ZEROS.
018900 77  WS-SUBI-LINEA            PIC 9(04) COMP VALUE ZEROS.
019000 77  WS-CANT-LINEAS-DOC       PIC 9(04) COMP VALUE ZEROS.
019100 77  WS-CUENTA-LINEA          PIC 9(02) COMP VALUE 99.
019200 77  WS-CUENTA-PAGINA         PIC 9(02) COMP VALUE 1.
019300 77  WS-ULTIMO-JOURNAL-ID     PIC 9(09) COMP VALUE ZEROS.
019400 77  WS-ID-PERIODO-HALLADO    PIC 9(09) COMP VALUE ZEROS.
019500 77  WS-ID-EJERCICIO-PERIODO  PIC 9(09) COMP VALUE ZEROS.
019600 77  WS-FECHA-INICIO-PERIODO  PIC 9(08) VALUE ZEROS.
019700
019800*----------- SWITCHES --------------------------------------------
019900 77  WS-PERIODO-STATUS        PIC X      VALUE 'N'.
020000     88  WS-PERIODO-ENCONTRADO            VALUE 'S'.
020100     88  WS-PERIODO-NO-ENCONTRADO          VALUE 'N'.
020200*    11/03/2011 LTO - CAN-ACCEPT-ENTRIES DEL EJERCICIO: PERIODO   117011LT
020300*    YA SE EXIGE ABIERTO EN LA BUSQUEDA DE 3010, ACA SE CHEQUEA   117011LT
020400*    QUE EL EJERCICIO DUENIO NO ESTE CERRADO (CONT-0659)          117011LT
020500 77  WS-EJERCICIO-STATUS      PIC X      VALUE 'S'.
020600     88  WS-EJERCICIO-ACEPTA              VALUE 'S'.
020700     88  WS-EJERCICIO-NO-ACEPTA            VALUE 'N'.
020800 77  WS-CE-STATUS             PIC X      VALUE 'S'.
020900     88  WS-CE-VALIDO                     VALUE 'S'.
021000     88  WS-CE-INVALIDO                    VALUE 'N'.
021100 77  WS-DOC-SALDO-STATUS      PIC X      VALUE 'S'.
021200     88  WS-DOC-BALANCEA                  VALUE 'S'.
021300     88  WS-DOC-NO-BALANCEA                VALUE 'N'.
021400 77  WS-DOC-COMPL-STATUS      PIC X      VALUE 'S'.
021500     88  WS-DOC-COMPLETABLE               VALUE 'S'.
021600     88  WS-DOC-NO-COMPLETABLE             VALUE 'N'.
021700 77  WS-JRN-SALDO-STATUS      PIC X      VALUE 'S'.
021800     88  WS-ASIENTO-BALANCEA              VALUE 'S'.
021900     88  WS-ASIENTO-NO-BALANCEA            VALUE 'N'.
022000*    11/03/2011 LTO - RESGUARDO: REVALIDA EJERCICIO-ACEPTA Y CE   117011LT
022100*    OTRA VEZ JUSTO ANTES DE GRABAR EL ASIENTO (CONT-0659) -      117011LT
022200*    MISMO CHEQUEO QUE 3050/3100, POR LAS DUDAS DE QUE ALGO       117011LT
022300*    HAYA CAMBIADO ENTRE LA VALIDACION Y LA GRABACION             117011LT
022400 77  WS-REVALID-STATUS        PIC X      VALUE 'S'.
022500     88  WS-REVALIDACION-OK               VALUE 'S'.
022600     88  WS-REVALIDACION-FALLA             VALUE 'N'.
022700
022800*----------- FECHA DE PROCESO (CON REDEFINES PARA VALIDAR SIGLO) -
022900 01  WS-FECHA-PROC.
023000     03  WS-FP-AA             PIC 99     VALUE ZEROS.
023100     03  WS-FP-MM             PIC 99     VALUE ZEROS.
023200     03  WS-FP-DD             PIC 99     VALUE ZEROS.
023300 01  WS-FECHA-PROC-R REDEFINES WS-FECHA-PROC.
023400     03  WS-FPR-SIGLO-CORTO   PIC 99     VALUE ZEROS.
023500     03  WS-FPR-RESTO         PIC 9(04)  VALUE ZEROS.
023600 77  WS-SIGLO-PROC            PIC 99     VALUE ZEROS.
023700
023800*----- ACUMULADORES DE SALDO DEL DOCUMENTO / DEL ASIENTO ---------
023900*     (DEJADOS CON REDEFINES ALFANUMERICO PARA VOLCADO EN ABEND)
024000 77  WS-SUMA-FIRMADA          PIC S9(13)V99 VALUE ZEROS.
024100 77  WS-TOTAL-DEBITOS         PIC S9(13)V99 VALUE ZEROS.
024200 77  WS-TOTAL-DEBITOS-X REDEFINES WS-TOTAL-DEBITOS
024300                              PIC X(15).
024400 77  WS-TOTAL-CREDITOS        PIC S9(13)V99 VALUE ZEROS.
024500 77  WS-TOTAL-CREDITOS-X REDEFINES WS-TOTAL-CREDITOS
024600                              PIC X(15).
024700 77  WS-GRAN-TOTAL-DEBITOS    PIC S9(13)V99 VALUE ZEROS.
024800 77  WS-GRAN-TOTAL-CREDITOS   PIC S9(13)V99 VALUE ZEROS.
024900
025000*----------- TABLA DE NEGOCIOS (BUSINESS) ------------------------
025100 01  WS-TABLA-NEG.
025200     03  WS-NEG-CANT          PIC 9(04) COMP VALUE ZEROS.
025300     03  WS-NEG-ENTRY OCCURS 1 TO 50 TIMES
025400                           DEPENDING ON WS-NEG-CANT
025500                           ASCENDING KEY IS NEG-BUSINESS-ID
025600                           INDEXED BY IDX-NEG.
025700         COPY CPBUSREC.
025800
025900*----------- TABLA DE EJERCICIOS (FISCAL-YEAR) -------------------
026000 01  WS-TABLA-EJE.
026100     03  WS-EJE-CANT          PIC 9(04) COMP VALUE ZEROS.
026200     03  WS-EJE-ENTRY OCCURS 1 TO 500 TIMES
026300                           DEPENDING ON WS-EJE-CANT
026400                           INDEXED BY IDX-EJE.
026500         COPY CPFISCYR.
026600
026700*----------- TABLA DE PERIODOS (FISCAL-PERIOD) - PRESORTEADA -----
026800*     POR START-DATE EN EL EXTRACTO DDFSCPD - BUSQUEDA LINEAL
026900*     TOMA EL PRIMER PERIODO QUE CALIFIQUE
027000 01  WS-TABLA-PER.
027100     03  WS-PER-CANT          PIC 9(04) COMP VALUE ZEROS.
027200     03  WS-PER-ENTRY OCCURS 1 TO 5000 TIMES
027300                           DEPENDING ON WS-PER-CANT
027400                           INDEXED BY IDX-PER.
027500         COPY CPFISCPD.
027600
027700*----------- TABLA DEL PLAN DE CUENTAS (GL-ACCOUNT) --------------
027800*     SOLO PARA EL CODIGO CORTO EN EL DIARIO IMPRESO - LA CUENTA
027900*     YA VIENE RESUELTA DESDE PGMB1CGL/PGMRSCTA EN LDO-ACCOUNT-ID
028000 01  WS-TABLA-CTA.
028100     03  WS-CTA-CANT          PIC 9(04) COMP VALUE ZEROS.
028200     03  WS-CTA-ENTRY OCCURS 1 TO 5000 TIMES
028300                           DEPENDING ON WS-CTA-CANT
028400                           ASCENDING KEY IS CTA-ACCOUNT-ID
028500                           INDEXED BY IDX-CTA.
028600         COPY CPGLACCT.
028700
028800*----------- DOCUMENTO EN CURSO Y SUS LINEAS ----------------------
028900 01  WS-DOCUMENTO.
029000     COPY CPDOCHDR.
029100 01  WS-TABLA-LINEAS-DOC.
029200     03  WS-LINDOC-ENTRY OCCURS 1 TO 200 TIMES
029300                           DEPENDING ON WS-CANT-LINEAS-DOC
029400                           INDEXED BY IDX-LDO.
029500         COPY CPDOCLIN REPLACING ==03== BY ==05==.
029600 01  WS-BUFFER-LINEA.
029700     COPY CPDOCLIN.
029800
029900*----------- ASIENTO A GRABAR --------------------------------------
030000 01  WS-ASIENTO.
030100     COPY CPJRNHDR.
030200 01  WS-LINEA-ASI.
030300     COPY CPJRNLIN.
030400
030500*----------- LINEAS DE IMPRESION DEL DIARIO ------------------------
030600     COPY CPRPTLIN.
030700
030800 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030900
031000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031100 PROCEDURE DIVISION.
031200
031300 MAIN-PROGRAM-I.
031400
031500     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
031600     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
031700        UNTIL WS-FIN-LECTURA
031800     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
031900
032000 MAIN-PROGRAM-F. GOBACK.
032100
032200*-----------------------------------------------------------------
032300 1000-INICIO-I.
032400
032500     ACCEPT WS-FECHA-PROC FROM DATE
032600     IF WS-FPR-SIGLO-CORTO > 50
032700        MOVE 19 TO WS-SIGLO-PROC
032800     ELSE
032900        MOVE 20 TO WS-SIGLO-PROC
033000     END-IF
033100
033200     SET WS-NO-FIN-LECTURA TO TRUE
033300     SET WS-NO-HAY-LINEA-PEND TO TRUE
033400
033500     PERFORM 1100-ABRIR-ARCHIVOS-I THRU 1100-ABRIR-ARCHIVOS-F
033600     PERFORM 1200-CARGAR-TABLAS-I  THRU 1200-CARGAR-TABLAS-F
033700     PERFORM 5000-IMPRIMIR-TITULOS-I
033800        THRU 5000-IMPRIMIR-TITULOS-F
033900
034000     PERFORM 2910-LEER-UNA-LINEA-DOC-I
034100        THRU 2910-LEER-UNA-LINEA-DOC-F
034200
034300     IF NOT WS-FIN-LECTURA
034400        PERFORM 2900-LEER-CABECERA-I THRU 2900-LEER-CABECERA-F
034500     END-IF.
034600
034700 1000-INICIO-F. EXIT.
034800
034900*-----------------------------------------------------------------
035000 1100-ABRIR-ARCHIVOS-I.
035100
035200     OPEN INPUT  BUSMTB FSCYRI FSCPDI GLACCTI DOCHDR DOCLIN
035300     OPEN OUTPUT DOCHDO JRNHDR JRNLIN LISTA
035400
035500     IF FS-DOCHDR NOT EQUAL '00'
035600        DISPLAY '* ERROR OPEN DOCHDR = ' FS-DOCHDR
035700        MOVE 9999 TO RETURN-CODE
035800        SET WS-FIN-LECTURA TO TRUE
035900     END-IF.
036000
036100 1100-ABRIR-ARCHIVOS-F. EXIT.
036200
036300*-----------------------------------------------------------------
036400 1200-CARGAR-TABLAS-I.
036500
036600     PERFORM 1210-CARGAR-NEG-I    THRU 1210-CARGAR-NEG-F
036700     PERFORM 1220-CARGAR-EJE-I    THRU 1220-CARGAR-EJE-F
036800     PERFORM 1230-CARGAR-PER-I    THRU 1230-CARGAR-PER-F
036900     PERFORM 1240-CARGAR-CTA-I    THRU 1240-CARGAR-CTA-F.
037000
037100 1200-CARGAR-TABLAS-F. EXIT.
037200
037300*-----------------------------------------------------------------
037400 1210-CARGAR-NEG-I.
037500
037600     READ BUSMTB INTO WS-NEG-ENTRY (WS-NEG-CANT + 1)
037700     PERFORM 1211-LEER-UN-NEG-I THRU 1211-LEER-UN-NEG-F
037800        UNTIL FS-BUSMTB NOT EQUAL '00'
037900
038000     IF FS-BUSMTB NOT EQUAL '10'
038100        DISPLAY '* ERROR LECTURA BUSMTB = ' FS-BUSMTB
038200        MOVE 9999 TO RETURN-CODE
038300        SET WS-FIN-LECTURA TO TRUE
038400     END-IF.
038500
038600 1210-CARGAR-NEG-F. EXIT.
038700
038800*-----------------------------------------------------------------
038900 1211-LEER-UN-NEG-I.
039000
039100     ADD 1 TO WS-NEG-CANT
039200     READ BUSMTB INTO WS-NEG-ENTRY (WS-NEG-CANT + 1).
039300
039400 1211-LEER-UN-NEG-F. EXIT.
039500
039600*-----------------------------------------------------------------
039700 1220-CARGAR-EJE-I.
039800
039900     READ FSCYRI INTO WS-EJE-ENTRY (WS-EJE-CANT + 1)
040000     PERFORM 1221-LEER-UN-EJE-I THRU 1221-LEER-UN-EJE-F
040100        UNTIL FS-FSCYRI NOT EQUAL '00'
040200
040300     IF FS-FSCYRI NOT EQUAL '10'
040400        DISPLAY '* ERROR LECTURA FSCYRI = ' FS-FSCYRI
040500        MOVE 9999 TO RETURN-CODE
040600        SET WS-FIN-LECTURA TO TRUE
040700     END-IF.
040800
040900 1220-CARGAR-EJE-F. EXIT.
041000
041100*-----------------------------------------------------------------
041200 1221-LEER-UN-EJE-I.
041300
041400     ADD 1 TO WS-EJE-CANT
041500     READ FSCYRI INTO WS-EJE-ENTRY (WS-EJE-CANT + 1).
041600
041700 1221-LEER-UN-EJE-F. EXIT.
041800
041900*-----------------------------------------------------------------
042000 1230-CARGAR-PER-I.
042100
042200     READ FSCPDI INTO WS-PER-ENTRY (WS-PER-CANT + 1)
042300     PERFORM 1231-LEER-UN-PER-I THRU 1231-LEER-UN-PER-F
042400        UNTIL FS-FSCPDI NOT EQUAL '00'
042500
042600     IF FS-FSCPDI NOT EQUAL '10'
042700        DISPLAY '* ERROR LECTURA FSCPDI = ' FS-FSCPDI
042800        MOVE 9999 TO RETURN-CODE
042900        SET WS-FIN-LECTURA TO TRUE
043000     END-IF.
043100
043200 1230-CARGAR-PER-F. EXIT.
043300
043400*-----------------------------------------------------------------
043500 1231-LEER-UN-PER-I.
043600
043700     ADD 1 TO WS-PER-CANT
043800     READ FSCPDI INTO WS-PER-ENTRY (WS-PER-CANT + 1).
043900
044000 1231-LEER-UN-PER-F. EXIT.
044100
044200*-----------------------------------------------------------------
044300 1240-CARGAR-CTA-I.
044400
044500     READ GLACCTI INTO WS-CTA-ENTRY (WS-CTA-CANT + 1)
044600     PERFORM 1241-LEER-UNA-CTA-I THRU 1241-LEER-UNA-CTA-F
044700        UNTIL FS-GLACCTI NOT EQUAL '00'
044800
044900     IF FS-GLACCTI NOT EQUAL '10'
045000        DISPLAY '* ERROR LECTURA GLACCTI = ' FS-GLACCTI
045100        MOVE 9999 TO RETURN-CODE
045200        SET WS-FIN-LECTURA TO TRUE
045300     END-IF.
045400
045500 1240-CARGAR-CTA-F. EXIT.
045600
045700*-----------------------------------------------------------------
045800 1241-LEER-UNA-CTA-I.
045900
046000     ADD 1 TO WS-CTA-CANT
046100     READ GLACCTI INTO WS-CTA-ENTRY (WS-CTA-CANT + 1).
046200
046300 1241-LEER-UNA-CTA-F. EXIT.
046400
046500*-----------------------------------------------------------------
046600 2000-PROCESO-I.
046700
046800     MOVE ZEROS TO WS-CANT-LINEAS-DOC
046900
047000     PERFORM 2050-LEER-LINEAS-DOC-I THRU 2050-LEER-LINEAS-DOC-F
047100        UNTIL WS-NO-HAY-LINEA-PEND
047200           OR LDO-DOCUMENT-ID OF WS-BUFFER-LINEA
047300              NOT EQUAL DOC-DOCUMENT-ID
047400
047500     PERFORM 2100-COMPLETAR-DOC-I THRU 2100-COMPLETAR-DOC-F
047600
047700     IF WS-DOC-COMPLETABLE
047800        PERFORM 3000-BUSCAR-PERIODO-I THRU 3000-BUSCAR-PERIODO-F
047900        IF WS-PERIODO-ENCONTRADO
048000           PERFORM 3050-VALIDAR-EJERCICIO-ACEPTA-I
048100              THRU 3050-VALIDAR-EJERCICIO-ACEPTA-F
048200           IF WS-EJERCICIO-ACEPTA
048300              PERFORM 3100-VALIDAR-CE-I THRU 3100-VALIDAR-CE-F
048400              IF WS-CE-VALIDO
048500                 PERFORM 3200-VALIDAR-BALANCE-I
048600                    THRU 3200-VALIDAR-BALANCE-F
048700                 IF WS-ASIENTO-BALANCEA
048800                    PERFORM 3900-REVALIDAR-ANTES-GRABAR-I
048900                       THRU 3900-REVALIDAR-ANTES-GRABAR-F
049000                    IF WS-REVALIDACION-OK
049100                       PERFORM 4000-CONTABILIZAR-DOC-I
049200                          THRU 4000-CONTABILIZAR-DOC-F
049300                       ADD 1 TO WS-DOC-POSTEADOS
049400                    ELSE
049500                       ADD 1 TO WS-DOC-RECHAZ-REVALID
049600                       DISPLAY '* RECHAZADO AL GRABAR - LA '
049700                               'REVALIDACION DE RESGUARDO NO '
049800                               'PASO - DOCUMENTO '
049900                               DOC-DOCUMENT-NUMBER
050000                    END-IF
050100                 ELSE
050200                    ADD 1 TO WS-DOC-RECHAZ-ASIENTO
050300                    DISPLAY '* RECHAZADO AL CONTABILIZAR - NO '
050400                            'BALANCEA - DOCUMENTO '
050500                            DOC-DOCUMENT-NUMBER
050600                 END-IF
050700              ELSE
050800                 ADD 1 TO WS-DOC-RECHAZ-CE
050900                 DISPLAY '* RECHAZADO - EJERCICIO NO ESTA EN '
051000                         'CIERRE PARA CE - DOCUMENTO '
051100                         DOC-DOCUMENT-NUMBER
051200              END-IF
051300           ELSE
051400              ADD 1 TO WS-DOC-RECHAZ-EJERCICIO
051500              DISPLAY '* RECHAZADO - EJERCICIO DEL PERIODO  '
051600                      'YA ESTA CERRADO - DOCUMENTO '
051700                      DOC-DOCUMENT-NUMBER
051800           END-IF
051900        ELSE
052000           ADD 1 TO WS-DOC-RECHAZ-PERIODO
052100           DISPLAY '* RECHAZADO - SIN PERIODO ABIERTO QUE '
052200                   'CUBRA LA FECHA - DOCUMENTO '
052300                   DOC-DOCUMENT-NUMBER
052400        END-IF
052500     ELSE
052600        ADD 1 TO WS-DOC-RECHAZ-VALID
052700        DISPLAY '* RECHAZADO AL COMPLETAR - NO BALANCEA O '
052800                'MENOS DE 2 LINEAS - DOCUMENTO '
052900                DOC-DOCUMENT-NUMBER
053000     END-IF
053100
053200     PERFORM 4900-REGRABAR-CABECERA-I
053300        THRU 4900-REGRABAR-CABECERA-F
053400
053500     PERFORM 2900-LEER-CABECERA-I THRU 2900-LEER-CABECERA-F.
053600
053700 2000-PROCESO-F. EXIT.
053800
053900*-----------------------------------------------------------------
054000 2050-LEER-LINEAS-DOC-I.
054100
054200     ADD 1 TO WS-CANT-LINEAS-DOC
054300     MOVE WS-BUFFER-LINEA TO WS-LINDOC-ENTRY (WS-CANT-LINEAS-DOC)
054400     PERFORM 2910-LEER-UNA-LINEA-DOC-I
054500        THRU 2910-LEER-UNA-LINEA-DOC-F.
054600
054700 2050-LEER-LINEAS-DOC-F. EXIT.
054800
054900*-----------------------------------------------------------------
055000 2100-COMPLETAR-DOC-I.
055100
055200     SET WS-DOC-BALANCEA TO TRUE
055300     MOVE ZEROS TO WS-SUMA-FIRMADA
055400
055500     PERFORM 2110-SUMAR-UNA-LINEA-I THRU 2110-SUMAR-UNA-LINEA-F
055600        VARYING WS-SUBI-LINEA FROM 1 BY 1
055700        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-DOC
055800
055900     IF WS-SUMA-FIRMADA NOT EQUAL ZEROS
056000        SET WS-DOC-NO-BALANCEA TO TRUE
056100     END-IF
056200
056300     IF WS-DOC-BALANCEA AND WS-CANT-LINEAS-DOC >= 2
056400        SET DOC-COMPLETADO  TO TRUE
056500        SET WS-DOC-COMPLETABLE TO TRUE
056600     ELSE
056700        SET WS-DOC-NO-COMPLETABLE TO TRUE
056800     END-IF.
056900
057000 2100-COMPLETAR-DOC-F. EXIT.
057100
057200*-----------------------------------------------------------------
057300 2110-SUMAR-UNA-LINEA-I.
057400
057500     ADD LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) TO WS-SUMA-FIRMADA.
057600
057700 2110-SUMAR-UNA-LINEA-F. EXIT.
057800
057900*-----------------------------------------------------------------
058000*    19/11/1989 HGZ - BUSQUEDA DE PERIODO COMO FECHA (CONT-0129)  191189HG
058100 3000-BUSCAR-PERIODO-I.
058200
058300     SET WS-PERIODO-NO-ENCONTRADO TO TRUE
058400     MOVE ZEROS TO WS-ID-PERIODO-HALLADO WS-ID-EJERCICIO-PERIODO
058500
058600     PERFORM 3010-VER-UN-PERIODO-I THRU 3010-VER-UN-PERIODO-F
058700        VARYING IDX-PER FROM 1 BY 1
058800        UNTIL IDX-PER > WS-PER-CANT
058900           OR WS-PERIODO-ENCONTRADO.
059000
059100 3000-BUSCAR-PERIODO-F. EXIT.
059200
059300*-----------------------------------------------------------------
059400 3010-VER-UN-PERIODO-I.
059500
059600     SET IDX-EJE TO 1
059700     SEARCH WS-EJE-ENTRY
059800        AT END
059900           CONTINUE
060000        WHEN EJE-FISCAL-YEAR-ID (IDX-EJE)
060100                EQUAL PER-FISCAL-YEAR-ID (IDX-PER)
060200           IF EJE-BUSINESS-ID (IDX-EJE) EQUAL DOC-BUSINESS-ID
060300              AND PER-ABIERTO (IDX-PER)
060400              AND PER-END-DATE (IDX-PER) >= DOC-DOCUMENT-DATE
060500              MOVE PER-FISCAL-PERIOD-ID (IDX-PER)
060600                 TO WS-ID-PERIODO-HALLADO
060700              MOVE PER-FISCAL-YEAR-ID (IDX-PER)
060800                 TO WS-ID-EJERCICIO-PERIODO
060900              SET WS-PERIODO-ENCONTRADO TO TRUE
061000           END-IF
061100     END-SEARCH.
061200
061300 3010-VER-UN-PERIODO-F. EXIT.
061400
061500*-----------------------------------------------------------------
061600*    11/03/2011 LTO - CAN-ACCEPT-ENTRIES: EL PERIODO YA SE BUSCA  117011LT
061700*    ABIERTO (3010), PERO ESO NO BASTA - EL EJERCICIO DUENIO      117011LT
061800*    TIENE QUE ESTAR ABIERTO O EN CIERRE. SI EL EJERCICIO YA      117011LT
061900*    ESTA CERRADO NO SE ACEPTA NINGUN ASIENTO, JE NI CE           117011LT
062000*    (SOLIC.CONT-0659).                                           117011LT
062100 3050-VALIDAR-EJERCICIO-ACEPTA-I.
062200
062300     SET WS-EJERCICIO-NO-ACEPTA TO TRUE
062400
062500     SET IDX-EJE TO 1
062600     SEARCH WS-EJE-ENTRY
062700        AT END
062800           CONTINUE
062900        WHEN EJE-FISCAL-YEAR-ID (IDX-EJE)
063000                EQUAL WS-ID-EJERCICIO-PERIODO
063100           IF NOT EJE-CERRADO (IDX-EJE)
063200              SET WS-EJERCICIO-ACEPTA TO TRUE
063300           END-IF
063400     END-SEARCH.
063500
063600 3050-VALIDAR-EJERCICIO-ACEPTA-F. EXIT.
063700
063800*-----------------------------------------------------------------
063900 3100-VALIDAR-CE-I.
064000
064100     SET WS-CE-VALIDO TO TRUE
064200
064300     IF DOC-ES-CE
064400        SET IDX-EJE TO 1
064500        SEARCH WS-EJE-ENTRY
064600           AT END
064700              SET WS-CE-INVALIDO TO TRUE
064800           WHEN EJE-FISCAL-YEAR-ID (IDX-EJE)
064900                   EQUAL WS-ID-EJERCICIO-PERIODO
065000              IF NOT EJE-EN-CIERRE (IDX-EJE)
065100                 SET WS-CE-INVALIDO TO TRUE
065200              END-IF
065300        END-SEARCH
065400     END-IF.
065500
065600 3100-VALIDAR-CE-F. EXIT.
065700
065800*-----------------------------------------------------------------
065900*    30/09/1992 RDM - REVALIDACION DE SALDO A NIVEL (CONT-0241)   300992RD
066000*    11/07/2001 LTO - FLAG OUT-OF-BALANCE (CONT-0460)             110701LT
066100 3200-VALIDAR-BALANCE-I.
066200
066300     MOVE ZEROS TO WS-TOTAL-DEBITOS WS-TOTAL-CREDITOS
066400
066500     PERFORM 3210-ACUM-UNA-LINEA-I THRU 3210-ACUM-UNA-LINEA-F
066600        VARYING WS-SUBI-LINEA FROM 1 BY 1
066700        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-DOC
066800
066900     SET WS-ASIENTO-BALANCEA TO TRUE
067000
067100     IF WS-TOTAL-DEBITOS NOT EQUAL WS-TOTAL-CREDITOS
067200        SET WS-ASIENTO-NO-BALANCEA TO TRUE
067300     END-IF
067400
067500     IF WS-CANT-LINEAS-DOC EQUAL ZEROS
067600        SET WS-ASIENTO-NO-BALANCEA TO TRUE
067700     END-IF.
067800
067900 3200-VALIDAR-BALANCE-F. EXIT.
068000
068100*-----------------------------------------------------------------
068200 3210-ACUM-UNA-LINEA-I.
068300
068400     IF LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) > ZEROS
068500        ADD LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) TO WS-TOTAL-DEBITOS
068600     ELSE
068700        SUBTRACT LDO-SIGNED-AMOUNT (WS-SUBI-LINEA)
068800           FROM WS-TOTAL-CREDITOS
068900     END-IF.
069000
069100 3210-ACUM-UNA-LINEA-F. EXIT.
069200
069300*-----------------------------------------------------------------
069400*    11/03/2011 LTO - RESGUARDO (DEFENSE IN DEPTH) JUSTO ANTES    117011LT
069500*    DE GRABAR EL ASIENTO: REPITE EL CHEQUEO DE EJERCICIO-        117011LT
069600*    ACEPTA Y DE CE (3050/3100, MISMO CHEQUEO QUE YA SE HIZO      117011LT
069700*    MAS ARRIBA) Y RECONFIRMA QUE EL ASIENTO SIGA BALANCEANDO     117011LT
069800*    (SOLIC.CONT-0659). NO DEBERIA DISPARAR NUNCA EN UNA          117011LT
069900*    CORRIDA NORMAL - ES RESGUARDO, NO VALIDACION PRINCIPAL.      117011LT
070000 3900-REVALIDAR-ANTES-GRABAR-I.
070100
070200     SET WS-REVALIDACION-OK TO TRUE
070300
070400     PERFORM 3050-VALIDAR-EJERCICIO-ACEPTA-I
070500        THRU 3050-VALIDAR-EJERCICIO-ACEPTA-F
070600     IF WS-EJERCICIO-NO-ACEPTA
070700        SET WS-REVALIDACION-FALLA TO TRUE
070800     END-IF
070900
071000     IF WS-REVALIDACION-OK
071100        PERFORM 3100-VALIDAR-CE-I THRU 3100-VALIDAR-CE-F
071200        IF WS-CE-INVALIDO
071300           SET WS-REVALIDACION-FALLA TO TRUE
071400        END-IF
071500     END-IF
071600
071700     IF WS-REVALIDACION-OK AND WS-ASIENTO-NO-BALANCEA
071800        SET WS-REVALIDACION-FALLA TO TRUE
071900     END-IF.
072000
072100 3900-REVALIDAR-ANTES-GRABAR-F. EXIT.
072200
072300*-----------------------------------------------------------------
072400 4000-CONTABILIZAR-DOC-I.
072500
072600     ADD 1 TO WS-ULTIMO-JOURNAL-ID
072700     MOVE SPACES TO WS-ASIENTO
072800     MOVE WS-ULTIMO-JOURNAL-ID  TO JRN-JOURNAL-ID
072900     MOVE DOC-BUSINESS-ID       TO JRN-BUSINESS-ID
073000     MOVE DOC-DOCUMENT-ID       TO JRN-DOCUMENT-ID
073100     MOVE WS-ID-PERIODO-HALLADO TO JRN-FISCAL-PERIOD-ID
073200     MOVE DOC-DOCUMENT-TYPE     TO JRN-JOURNAL-TYPE
073300     MOVE DOC-DOCUMENT-DATE     TO JRN-ENTRY-DATE
073400     MOVE DOC-DOCUMENT-NUMBER   TO JRN-REFERENCE
073500     MOVE DOC-DESCRIPTION       TO JRN-DESCRIPTION
073600     MOVE ZEROS                 TO JRN-REVERSES-JOURNAL-ID
073700
073800     PERFORM 3020-FECHA-INICIO-PER-I THRU 3020-FECHA-INICIO-PER-F
073900     MOVE WS-FECHA-INICIO-PERIODO TO JRN-POSTING-DATE
074000
074100     PERFORM 4100-GRABAR-ASIENTO-I THRU 4100-GRABAR-ASIENTO-F
074200
074300     MOVE WS-ULTIMO-JOURNAL-ID TO DOC-JOURNAL-ID
074400     SET DOC-CONTABILIZADO TO TRUE
074500
074600     PERFORM 5100-IMPRIMIR-LINEA-I THRU 5100-IMPRIMIR-LINEA-F
074700        VARYING WS-SUBI-LINEA FROM 1 BY 1
074800        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-DOC
074900
075000     PERFORM 5200-CORTE-DOCUMENTO-I THRU 5200-CORTE-DOCUMENTO-F
075100
075200     ADD WS-TOTAL-DEBITOS  TO WS-GRAN-TOTAL-DEBITOS
075300     ADD WS-TOTAL-CREDITOS TO WS-GRAN-TOTAL-CREDITOS.
075400
075500 4000-CONTABILIZAR-DOC-F. EXIT.
075600
075700*-----------------------------------------------------------------
075800*    RECUPERA LA FECHA DE INICIO DEL PERIODO HALLADO EN 3000 -
075900*    LA TABLA YA FUE RECORRIDA, SOLO SE REPOSICIONA EL INDICE
076000 3020-FECHA-INICIO-PER-I.
076100
076200     MOVE PER-START-DATE (IDX-PER) TO WS-FECHA-INICIO-PERIODO.
076300
076400 3020-FECHA-INICIO-PER-F. EXIT.
076500
076600*-----------------------------------------------------------------
076700 4100-GRABAR-ASIENTO-I.
076800
076900     WRITE REG-JRNHDR FROM WS-ASIENTO
077000     IF FS-JRNHDR NOT EQUAL '00'
077100        DISPLAY '* ERROR GRABANDO JRNHDR = ' FS-JRNHDR
077200        MOVE 9999 TO RETURN-CODE
077300     END-IF
077400
077500     PERFORM 4110-GRABAR-UNA-LINEA-ASI-I
077600        THRU 4110-GRABAR-UNA-LINEA-ASI-F
077700        VARYING WS-SUBI-LINEA FROM 1 BY 1
077800        UNTIL WS-SUBI-LINEA > WS-CANT-LINEAS-DOC.
077900
078000 4100-GRABAR-ASIENTO-F. EXIT.
078100
078200*-----------------------------------------------------------------
078300 4110-GRABAR-UNA-LINEA-ASI-I.
078400
078500     MOVE SPACES TO WS-LINEA-ASI
078600     MOVE WS-ULTIMO-JOURNAL-ID TO JRL-JOURNAL-ID
078700     MOVE WS-SUBI-LINEA        TO JRL-LINE-NUMBER
078800     MOVE LDO-ACCOUNT-ID (WS-SUBI-LINEA) TO JRL-ACCOUNT-ID
078900
079000     IF LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) > ZEROS
079100        SET JRL-ES-DEBITO TO TRUE
079200        MOVE LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) TO JRL-AMOUNT
079300     ELSE
079400        SET JRL-ES-CREDITO TO TRUE
079500        COMPUTE JRL-AMOUNT = LDO-SIGNED-AMOUNT (WS-SUBI-LINEA)
079600                             * -1
079700     END-IF
079800
079900     MOVE LDO-LINE-DESCRIPTION (WS-SUBI-LINEA)
080000        TO JRL-LINE-DESCRIPTION
080100
080200     WRITE REG-JRNLIN FROM WS-LINEA-ASI
080300     IF FS-JRNLIN NOT EQUAL '00'
080400        DISPLAY '* ERROR GRABANDO JRNLIN = ' FS-JRNLIN
080500        MOVE 9999 TO RETURN-CODE
080600     END-IF.
080700
080800 4110-GRABAR-UNA-LINEA-ASI-F. EXIT.
080900
081000*-----------------------------------------------------------------
081100 4900-REGRABAR-CABECERA-I.
081200
081300     WRITE REG-DOCHDO FROM WS-DOCUMENTO
081400     IF FS-DOCHDO NOT EQUAL '00'
081500        DISPLAY '* ERROR GRABANDO DOCHDO = ' FS-DOCHDO
081600        MOVE 9999 TO RETURN-CODE
081700     END-IF.
081800
081900 4900-REGRABAR-CABECERA-F. EXIT.
082000
082100*-----------------------------------------------------------------
082200 2900-LEER-CABECERA-I.
082300
082400     READ DOCHDR INTO WS-DOCUMENTO
082500
082600     EVALUATE FS-DOCHDR
082700        WHEN '00'
082800           ADD 1 TO WS-DOC-LEIDOS
082900        WHEN '10'
083000           SET WS-FIN-LECTURA TO TRUE
083100        WHEN OTHER
083200           DISPLAY '* ERROR LECTURA DOCHDR = ' FS-DOCHDR
083300           MOVE 9999 TO RETURN-CODE
083400           SET WS-FIN-LECTURA TO TRUE
083500     END-EVALUATE.
083600
083700 2900-LEER-CABECERA-F. EXIT.
083800
083900*-----------------------------------------------------------------
084000 2910-LEER-UNA-LINEA-DOC-I.
084100
084200     READ DOCLIN INTO WS-BUFFER-LINEA
084300
084400     EVALUATE FS-DOCLIN
084500        WHEN '00'
084600           SET WS-HAY-LINEA-PEND TO TRUE
084700        WHEN '10'
084800           SET WS-NO-HAY-LINEA-PEND TO TRUE
084900        WHEN OTHER
085000           DISPLAY '* ERROR LECTURA DOCLIN = ' FS-DOCLIN
085100           MOVE 9999 TO RETURN-CODE
085200           SET WS-NO-HAY-LINEA-PEND TO TRUE
085300           SET WS-FIN-LECTURA TO TRUE
085400     END-EVALUATE.
085500
085600 2910-LEER-UNA-LINEA-DOC-F. EXIT.
085700
085800*-----------------------------------------------------------------
085900 5000-IMPRIMIR-TITULOS-I.
086000
086100     STRING WS-FP-DD DELIMITED BY SIZE
086200            '/' DELIMITED BY SIZE
086300            WS-FP-MM DELIMITED BY SIZE
086400            '/' DELIMITED BY SIZE
086500            WS-SIGLO-PROC DELIMITED BY SIZE
086600            WS-FP-AA DELIMITED BY SIZE
086700            INTO TIT-FECHA-PROC
086800     MOVE WS-CUENTA-PAGINA TO TIT-PAGINA
086900     ADD 1 TO WS-CUENTA-PAGINA
087000
087100     WRITE REG-LISTA FROM WS-TITULO-RPT
087200        AFTER ADVANCING WS-TOP-OF-FORM
087300     WRITE REG-LISTA FROM WS-TITULO-COLUMNAS AFTER 2
087400
087500     MOVE 4 TO WS-CUENTA-LINEA.
087600
087700 5000-IMPRIMIR-TITULOS-F. EXIT.
087800
087900*-----------------------------------------------------------------
088000 5100-IMPRIMIR-LINEA-I.
088100
088200     IF WS-CUENTA-LINEA > 58
088300        PERFORM 5000-IMPRIMIR-TITULOS-I
088400           THRU 5000-IMPRIMIR-TITULOS-F
088500     END-IF
088600
088700     MOVE SPACES                      TO WS-LINEA-DETALLE
088800     MOVE DOC-DOCUMENT-NUMBER (1:12)   TO RPT-DOCUMENT-NUMBER
088900     MOVE DOC-DOCUMENT-TYPE            TO RPT-DOCUMENT-TYPE
089000     MOVE DOC-DOCUMENT-DATE            TO RPT-DOCUMENT-DATE
089100     MOVE JRN-JOURNAL-ID               TO RPT-JOURNAL-ID
089200
089300     PERFORM 5110-BUSCAR-CORTO-CTA-I THRU 5110-BUSCAR-CORTO-CTA-F
089400
089500     IF LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) > ZEROS
089600        MOVE 'DEB' TO RPT-DR-CR
089700        MOVE LDO-SIGNED-AMOUNT (WS-SUBI-LINEA) TO RPT-AMOUNT
089800     ELSE
089900        MOVE 'CRE' TO RPT-DR-CR
090000        COMPUTE RPT-AMOUNT = LDO-SIGNED-AMOUNT (WS-SUBI-LINEA)
090100                             * -1
090200     END-IF
090300
090400     MOVE LDO-LINE-DESCRIPTION (WS-SUBI-LINEA) (1:40)
090500        TO RPT-LINE-DESCRIPTION
090600
090700     WRITE REG-LISTA FROM WS-LINEA-DETALLE AFTER 1
090800     IF FS-LISTA NOT EQUAL '00'
090900        DISPLAY '* ERROR GRABANDO LISTA = ' FS-LISTA
091000        MOVE 9999 TO RETURN-CODE
091100     END-IF
091200
091300     ADD 1 TO WS-CUENTA-LINEA
091400     ADD 1 TO WS-LINEAS-IMPRESAS.
091500
091600 5100-IMPRIMIR-LINEA-F. EXIT.
091700
091800*-----------------------------------------------------------------
091900 5110-BUSCAR-CORTO-CTA-I.
092000
092100     MOVE SPACES TO RPT-SHORT-CODE
092200     SET IDX-CTA TO 1
092300     SEARCH ALL WS-CTA-ENTRY
092400        AT END
092500           MOVE '????????????' TO RPT-SHORT-CODE
092600        WHEN CTA-ACCOUNT-ID (IDX-CTA)
092700                EQUAL LDO-ACCOUNT-ID (WS-SUBI-LINEA)
092800           MOVE CTA-SHORT-CODE (IDX-CTA) (1:12)
092900              TO RPT-SHORT-CODE
093000     END-SEARCH.
093100
093200 5110-BUSCAR-CORTO-CTA-F. EXIT.
093300
093400*-----------------------------------------------------------------
093500 5200-CORTE-DOCUMENTO-I.
093600
093700     MOVE SPACES              TO WS-LINEA-SUBTOTAL
093800     MOVE 'TOTAL DEBITS'      TO STO-ROTULO
093900     MOVE WS-TOTAL-DEBITOS    TO STO-AMOUNT
094000     WRITE REG-LISTA FROM WS-LINEA-SUBTOTAL AFTER 1
094100     ADD 1 TO WS-CUENTA-LINEA
094200
094300     MOVE SPACES              TO WS-LINEA-SUBTOTAL
094400     MOVE 'TOTAL CREDITS'     TO STO-ROTULO
094500     MOVE WS-TOTAL-CREDITOS   TO STO-AMOUNT
094600     WRITE REG-LISTA FROM WS-LINEA-SUBTOTAL AFTER 1
094700     ADD 1 TO WS-CUENTA-LINEA
094800
094900     IF WS-TOTAL-DEBITOS NOT EQUAL WS-TOTAL-CREDITOS
095000        WRITE REG-LISTA FROM WS-LINEA-DESBALANCE AFTER 1
095100        ADD 1 TO WS-CUENTA-LINEA
095200     END-IF.
095300
095400 5200-CORTE-DOCUMENTO-F. EXIT.
095500
095600*-----------------------------------------------------------------
095700 5900-TOTALES-FINALES-I.
095800
095900     MOVE SPACES                       TO WS-LINEA-GRANTOTAL
096000     MOVE 'GRAN TOTAL DEBITOS'          TO GRT-ROTULO
096100     MOVE WS-GRAN-TOTAL-DEBITOS         TO GRT-AMOUNT
096200     WRITE REG-LISTA FROM WS-LINEA-GRANTOTAL AFTER 2
096300
096400     MOVE SPACES                       TO WS-LINEA-GRANTOTAL
096500     MOVE 'GRAN TOTAL CREDITOS'         TO GRT-ROTULO
096600     MOVE WS-GRAN-TOTAL-CREDITOS        TO GRT-AMOUNT
096700     WRITE REG-LISTA FROM WS-LINEA-GRANTOTAL AFTER 1
096800
096900     COMPUTE WS-DOC-RECHAZ-TOTAL = WS-DOC-RECHAZ-VALID
097000        + WS-DOC-RECHAZ-PERIODO + WS-DOC-RECHAZ-EJERCICIO
097100        + WS-DOC-RECHAZ-CE + WS-DOC-RECHAZ-ASIENTO
097200        + WS-DOC-RECHAZ-REVALID
097300
097400     MOVE SPACES                       TO WS-LINEA-CONTADORES
097500     MOVE 'DOCUMENTOS CONTABILIZADOS'   TO CNT-ROTULO
097600     MOVE WS-DOC-POSTEADOS              TO CNT-VALOR
097700     WRITE REG-LISTA FROM WS-LINEA-CONTADORES AFTER 2
097800
097900     MOVE SPACES                       TO WS-LINEA-CONTADORES
098000     MOVE 'DOCUMENTOS RECHAZADOS'       TO CNT-ROTULO
098100     MOVE WS-DOC-RECHAZ-TOTAL           TO CNT-VALOR
098200     WRITE REG-LISTA FROM WS-LINEA-CONTADORES AFTER 1.
098300
098400 5900-TOTALES-FINALES-F. EXIT.
098500
098600*-----------------------------------------------------------------
098700 9999-FINAL-I.
098800
098900     PERFORM 5900-TOTALES-FINALES-I THRU 5900-TOTALES-FINALES-F
099000
099100     CLOSE BUSMTB FSCYRI FSCPDI GLACCTI DOCHDR DOCLIN
099200           DOCHDO JRNHDR JRNLIN LISTA
099300
099400     DISPLAY '=============================================='
099500     DISPLAY 'PGMB2CGL - CONTABILIZACION - RESUMEN CORRIDA'
099600     DISPLAY 'DOCUMENTOS LEIDOS          : ' WS-DOC-LEIDOS
099700     DISPLAY 'DOCUMENTOS CONTABILIZADOS  : ' WS-DOC-POSTEADOS
099800     DISPLAY 'RECHAZADOS - NO COMPLETAN  : ' WS-DOC-RECHAZ-VALID
099900     DISPLAY 'RECHAZADOS - SIN PERIODO   : '
100000             WS-DOC-RECHAZ-PERIODO
100100     DISPLAY 'RECHAZADOS - EJER. CERRADO : '
100200             WS-DOC-RECHAZ-EJERCICIO
100300     DISPLAY 'RECHAZADOS - CE SIN CIERRE : ' WS-DOC-RECHAZ-CE
100400     DISPLAY 'RECHAZADOS - NO BALANCEAN  : '
100500             WS-DOC-RECHAZ-ASIENTO
100600     DISPLAY 'RECHAZADOS - REVALIDACION  : '
100700             WS-DOC-RECHAZ-REVALID
100800     DISPLAY 'LINEAS IMPRESAS            : ' WS-LINEAS-IMPRESAS.
100900
101000 9999-FINAL-F. EXIT.
