000100******************************************************************
000200* DCLGEN TABLE(ORIGEN.TBEJERCI)                                 *
000300*        LIBRARY(USUARIO.CONTA.DCLGEN(TBEJERCI))                *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600*        NAMES(WSY-)                                            *
000700*        QUOTE                                                  *
000800*        COLSUFFIX(YES)                                         *
000900* ... ES EL COMANDO DCLGEN QUE GENERO LAS SENTENCIAS SIGUIENTES *
001000* NOTA DE MIGRACION: ESTE BATCH YA NO ACCEDE TBEJERCI POR SQL,  *
001100* TRABAJA CONTRA EL EXTRACTO DDFSCYR QUE BAJA EL JOB NOCTURNO   *
001200* DE DESCARGA DB2->QSAM (VER CAMBIOS). LA DECLARACION SE DEJA   *
001300* COMO REFERENCIA DEL LAYOUT ORIGINAL DE LA TABLA.              *
001400******************************************************************
001500*    EXEC SQL DECLARE ORIGEN.TBEJERCI TABLE
001600*    ( EJERCICIO_ID                   DECIMAL(9, 0)  NOT NULL,
001700*      NEGOCIO_ID                     DECIMAL(9, 0)  NOT NULL,
001800*      ANIO                           DECIMAL(4, 0)  NOT NULL,
001900*      FECHA_DESDE                    DECIMAL(8, 0)  NOT NULL,
002000*      FECHA_HASTA                    DECIMAL(8, 0)  NOT NULL,
002100*      ESTADO                         CHAR(1)        NOT NULL
002200*    ) END-EXEC.
002300******************************************************************
002400* CPFISCYR - LAYOUT PLANO PARA LA TABLA EN MEMORIA WS-TABLA-EJE  *
002500* FISCAL-YEAR - LARGO 40 BYTES                                  *
002600* SIN 01 PROPIO - EL NIVEL DE ENTRADA LO PONE QUIEN LLAMA        *
002700* (03 WS-EJE-ENTRY OCCURS ... INDEXED BY ... COPY CPFISCYR.      *
002800*  ==> QUEDA EN 05)                                              *
002900******************************************************************
003000     05  EJE-FISCAL-YEAR-ID      PIC 9(09)    VALUE ZEROS.
003100     05  EJE-BUSINESS-ID         PIC 9(09)    VALUE ZEROS.
003200     05  EJE-YEAR-NUMBER         PIC 9(04)    VALUE ZEROS.
003300     05  EJE-START-DATE          PIC 9(08)    VALUE ZEROS.
003400     05  EJE-END-DATE            PIC 9(08)    VALUE ZEROS.
003500     05  EJE-ESTADO              PIC X(01)    VALUE SPACES.
003600         88  EJE-ABIERTO                      VALUE 'O'.
003700         88  EJE-EN-CIERRE                    VALUE 'G'.
003800         88  EJE-CERRADO                       VALUE 'C'.
003900     05  FILLER                  PIC X(01)    VALUE SPACES.
